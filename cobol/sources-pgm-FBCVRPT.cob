000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     FBCVRPT.
000500 AUTHOR.         P RAMASWAMY.
000600 INSTALLATION.   CORPORATE DATA CENTRE.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  SECOND BATCH STEP - OUTBOUND UNIT BACKLOG SUMMARY
001200*               REPORT.  READS THE CELL-SNAPSHOT AND BACKLOG-
001300*               CONTROL FILES FBCMAIN LEFT BEHIND AND PRODUCES A
001400*               COLUMNAR CONTROL-BREAK REPORT OF POPULATION
001500*               TOTALS, GROUPED BY LOGISTIC CENTRE THEN STATUS,
001600*               PLUS THE RUN COUNTERS AND DERIVED TOTALS OPS USE
001700*               TO CHASE A DISCREPANCY.
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* FBC0104 11/03/1991 PKR    - INITIAL VERSION, GROUP BY LOG CTR
002200*                            THEN STATUS PER THE OPS TEAM'S SAMPLE
002300*                            LAYOUT.
002400*-----------------------------------------------------------------
002500* FBC0129 09/09/1992 PKR    - CR 1090 - MATCHED THE CELL-SNAPSHOT
002600*                            SORTED-TABLE CHANGE IN FBCMAIN - THIS
002700*                            STEP NOW TRUSTS THE FILE IS IN
002800*                            ASCENDING LOG CTR ORDER WITHOUT A
002900*                            RE-SORT.
003000*-----------------------------------------------------------------
003100* FBC0200 30/11/1998 MOKN   - Y2K REMEDIATION.  REVIEWED ALL DATE
003200*                            FIELDS - ALL ARE CCYYMMDD ALREADY.
003300*                            NO EXPOSURE FOUND.
003400*-----------------------------------------------------------------
003500* FBC0253 19/04/2008 MOKN   - CR 1560 - IN-PROCESS-POPULATION AND
003600*                            THE GRAND TOTAL LINE HAD DRIFTED
003700*                            ON A PRIOR FIX - NOW BOTH COME FROM
003800*                            THE SAME ACCUMULATOR.
003900*-----------------------------------------------------------------
004000* FBC0271 02/10/2011 ACNRJR - CR 1601 - STATUS ACCUMULATOR TABLE
004100*                            WAS SIZED FOR 20 DISTINCT STATUS
004200*                            CODES - WIDENED TO 50 AFTER THE NEW
004300*                            WORKFLOW TYPES WENT LIVE.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                       ON STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CELL-SNAPSHOT     ASSIGN TO DATABASE-CELLSNAP
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT BACKLOG-CONTROL   ASSIGN TO DATABASE-BACKCTL
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT SUMMARY-REPORT    ASSIGN TO DATABASE-SUMMRPT
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600*
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  CELL-SNAPSHOT
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS CELL-FILE-REC.
007600 01  CELL-FILE-REC.
007700     COPY CELL.
007800*
007900 FD  BACKLOG-CONTROL
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS CTL-FILE-REC.
008200 01  CTL-FILE-REC.
008300     COPY BCTL.
008400*
008500 FD  SUMMARY-REPORT
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS RPT-FILE-REC.
008800 01  RPT-FILE-REC.
008900     05  RPT-TEXT                PIC X(130).
009000     05  FILLER                  PIC X(02).
009100*
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                  PIC X(24) VALUE
009500     "** PROGRAM FBCVRPT   **".
009600*
009700* ------------------ PROGRAM WORKING STORAGE ------------------*
009800 01  WK-C-COMMON.
009900     COPY FBCVWRK.
010000*
010100* COUNT OF CELL-SNAPSHOT ROWS READ THIS RUN - UPSI-0 TRACE ONLY,
010200* NOT ONE OF THE PRINTED TOTALS BELOW.
010300 77  WS-ROW-COUNT                 PIC 9(08) COMP VALUE ZERO.
010400*
010500* ONE PRINT AREA, LAID OUT A DIFFERENT WAY FOR EACH LINE TYPE
010600* THIS STEP WRITES - DETAIL, SUBTOTAL, GRAND TOTAL, TRAILER.
010700 01  WS-PRINT-LINE               PIC X(130).
010800*
010900 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
011000     05  RPD-LOGCTR              PIC X(10).
011100     05  FILLER                  PIC X(03).
011200     05  RPD-STATUS              PIC X(20).
011300     05  FILLER                  PIC X(03).
011400     05  RPD-POPULATN            PIC Z(8)9.
011500     05  FILLER                  PIC X(85).
011600*
011700 01  WS-SUBTOTAL-LINE REDEFINES WS-PRINT-LINE.
011800     05  RPS-LABEL                PIC X(20).
011900     05  RPS-LOGCTR               PIC X(10).
012000     05  FILLER                  PIC X(03).
012100     05  RPS-POPULATN             PIC Z(8)9.
012200     05  FILLER                  PIC X(88).
012300*
012400 01  WS-GRANDTOT-LINE REDEFINES WS-PRINT-LINE.
012500     05  RPG-LABEL                PIC X(20).
012600     05  RPG-POPULATN             PIC Z(8)9.
012700     05  FILLER                  PIC X(101).
012800*
012900 01  WS-TRAILER-LINE REDEFINES WS-PRINT-LINE.
013000     05  RPT-LABEL                PIC X(40).
013100     05  RPT-VALUE                PIC Z(8)9.
013200     05  FILLER                  PIC X(81).
013300*
013400* -------- WITHIN-A-LOGCTR STATUS ACCUMULATOR TABLE --------*
013500* CELL-SNAPSHOT IS SORTED ASCENDING ON LOGCTR FIRST, BUT STATUS IS
013600* ONLY THE 4TH OF THE 5 CLASSIFICATION COLUMNS - ROWS FOR ONE
013700* STATUS ARE NOT CONTIGUOUS WITHIN A LOG CTR.  SO EACH LOG CTR'S
013800* ROWS ARE ACCUMULATED INTO THIS SMALL TABLE, PRINTED WHEN THE LOG
013900* CTR CHANGES (OR AT END OF FILE), THEN CLEARED FOR THE NEXT ONE.
014000 01  WS-STATUS-ACCUM-TABLE.
014100     05  WS-SA-COUNT             PIC S9(04) COMP VALUE ZERO.
014200     05  WS-SA-ENTRY  OCCURS 1 TO 50 TIMES
014300              DEPENDING ON WS-SA-COUNT.
014400         10  WS-SA-STATUS            PIC X(20).
014500         10  WS-SA-POPULATN          PIC S9(09).
014600     05  FILLER                  PIC X(04).
014700*
014800 01  WS-WORK-AREA.
014900     05  WS-N-IDX                PIC S9(04) COMP VALUE ZERO.
015000     05  WS-CURR-LOGCTR          PIC X(10).
015100     05  WS-LOGCTR-SUBTOTAL      PIC S9(09) VALUE ZERO.
015200     05  WS-GRAND-TOTAL          PIC S9(09) VALUE ZERO.
015300     05  WS-OUT-POP              PIC S9(09) VALUE ZERO.
015400     05  WS-ACCUM-FOUND          PIC X(01) VALUE "N".
015500         88  WS-ACCUM-WAS-FOUND      VALUE "Y".
015600     05  WS-FIRST-RECORD-SW      PIC X(01) VALUE "Y".
015700         88  WS-IS-FIRST-RECORD     VALUE "Y".
015800     05  WS-EOF-SWITCH           PIC X(01) VALUE "N".
015900         88  WS-AT-EOF               VALUE "Y".
016000     05  FILLER                  PIC X(02).
016100 EJECT
016200***************
016300 PROCEDURE DIVISION.
016400***************
016500 MAIN-MODULE.
016600     PERFORM A000-INITIALIZE-RUN
016700         THRU A099-INITIALIZE-RUN-EX.
016800     PERFORM B100-READ-CELL
016900         THRU B199-READ-CELL-EX.
017000     PERFORM C100-PROCESS-CELL
017100         THRU C199-PROCESS-CELL-EX
017200         UNTIL WS-AT-EOF.
017300     IF NOT WS-IS-FIRST-RECORD
017400         PERFORM C200-LOGCTR-BREAK
017500             THRU C299-LOGCTR-BREAK-EX
017600     END-IF.
017700     PERFORM C300-GRAND-TOTAL
017800         THRU C399-GRAND-TOTAL-EX.
017900     PERFORM C400-TRAILER
018000         THRU C499-TRAILER-EX.
018100     PERFORM Z000-END-PROGRAM-ROUTINE
018200         THRU Z999-END-PROGRAM-ROUTINE-EX.
018300     STOP RUN.
018400 EJECT
018500*****************************************************************
018600* A000 - OPEN ALL THREE FILES AND PICK UP THE RUN COUNTERS LEFT
018700* BY FBCMAIN.  BACKLOG-CONTROL MUST EXIST BY THE TIME THIS STEP
018800* RUNS - AN EMPTY CONTROL FILE HERE MEANS THE PRIOR STEP NEVER
018900* COMPLETED.
019000*****************************************************************
019100 A000-INITIALIZE-RUN.
019200     OPEN INPUT CELL-SNAPSHOT.
019300     IF NOT WK-C-SUCCESSFUL
019400         DISPLAY "FBCVRPT - OPEN FAILED, CELL-SNAPSHOT"
019500         DISPLAY "FBCVRPT - FILE STATUS " WK-C-FILE-STATUS
019600         GO TO Y900-ABNORMAL-TERMINATION
019700     END-IF.
019800     OPEN INPUT BACKLOG-CONTROL.
019900     IF NOT WK-C-SUCCESSFUL
020000         DISPLAY "FBCVRPT - OPEN FAILED, BACKLOG-CONTROL"
020100         DISPLAY "FBCVRPT - FILE STATUS " WK-C-FILE-STATUS
020200         GO TO Y900-ABNORMAL-TERMINATION
020300     END-IF.
020400     READ BACKLOG-CONTROL.
020500     IF NOT WK-C-SUCCESSFUL
020600         DISPLAY "FBCVRPT - READ FAILED, BACKLOG-CONTROL"
020700         DISPLAY "FBCVRPT - FILE STATUS " WK-C-FILE-STATUS
020800         GO TO Y900-ABNORMAL-TERMINATION
020900     END-IF.
021000     CLOSE BACKLOG-CONTROL.
021100     OPEN OUTPUT SUMMARY-REPORT.
021200     IF NOT WK-C-SUCCESSFUL
021300         DISPLAY "FBCVRPT - OPEN FAILED, SUMMARY-REPORT"
021400         DISPLAY "FBCVRPT - FILE STATUS " WK-C-FILE-STATUS
021500         GO TO Y900-ABNORMAL-TERMINATION
021600     END-IF.
021700 A099-INITIALIZE-RUN-EX.
021800     EXIT.
021900 EJECT
022000*****************************************************************
022100* B100 - READ THE NEXT CELL-SNAPSHOT ROW.
022200*****************************************************************
022300 B100-READ-CELL.
022400     READ CELL-SNAPSHOT.
022500     IF NOT WK-C-SUCCESSFUL
022600         IF WK-C-END-OF-FILE
022700             MOVE "Y" TO WS-EOF-SWITCH
022800         ELSE
022900             DISPLAY "FBCVRPT - READ FAILED, CELL-SNAPSHOT"
023000             DISPLAY "FBCVRPT - FILE STATUS " WK-C-FILE-STATUS
023100             GO TO Y900-ABNORMAL-TERMINATION
023200         END-IF
023300     END-IF.
023400 B199-READ-CELL-EX.
023500     EXIT.
023600 EJECT
023700*****************************************************************
023800* C100 - RULE D-1.  ONE CELL-SNAPSHOT ROW - FOLD ITS POPULATION
023900* INTO THE CURRENT LOG CTR'S STATUS ACCUMULATOR, THE GRAND TOTAL,
024000* AND (RULE D-2) THE OUT-POPULATION TOTAL WHEN STATUS = OUT.  A
024100* CHANGE OF LOG CTR FLUSHES THE PRIOR GROUP FIRST.
024200*****************************************************************
024300 C100-PROCESS-CELL.
024400     ADD 1                       TO WS-ROW-COUNT.
024500     IF WS-IS-FIRST-RECORD
024600         MOVE CELL-LOGCTR TO WS-CURR-LOGCTR
024700         MOVE "N" TO WS-FIRST-RECORD-SW
024800     ELSE
024900         IF CELL-LOGCTR NOT = WS-CURR-LOGCTR
025000             PERFORM C200-LOGCTR-BREAK
025100                 THRU C299-LOGCTR-BREAK-EX
025200             MOVE CELL-LOGCTR TO WS-CURR-LOGCTR
025300         END-IF
025400     END-IF.
025500     PERFORM C110-ACCUMULATE-STATUS
025600         THRU C119-ACCUMULATE-STATUS-EX.
025700     ADD CELL-POPULATN TO WS-GRAND-TOTAL.
025800     IF CELL-STATUS = "OUT"
025900         ADD CELL-POPULATN TO WS-OUT-POP
026000     END-IF.
026100     PERFORM B100-READ-CELL
026200         THRU B199-READ-CELL-EX.
026300 C199-PROCESS-CELL-EX.
026400     EXIT.
026500*
026600* LINEAR SCAN - THE NUMBER OF DISTINCT STATUS CODES IN ONE LOG CTR
026700* IS SMALL, SO A SORTED SEARCH ALL WOULD BE OVERKILL HERE.
026800 C110-ACCUMULATE-STATUS.
026900     MOVE "N" TO WS-ACCUM-FOUND.
027000     MOVE 1 TO WS-N-IDX.
027100     PERFORM C115-TEST-ACCUM-ENTRY
027200         THRU C116-TEST-ACCUM-ENTRY-EX
027300         UNTIL WS-N-IDX > WS-SA-COUNT
027400             OR WS-ACCUM-WAS-FOUND.
027500     IF NOT WS-ACCUM-WAS-FOUND
027600         IF WS-SA-COUNT NOT < 50
027700             DISPLAY "FBCVRPT - STATUS ACCUMULATOR TABLE FULL"
027800             GO TO Y900-ABNORMAL-TERMINATION
027900         END-IF
028000         ADD 1 TO WS-SA-COUNT
028100         MOVE CELL-STATUS    TO WS-SA-STATUS (WS-SA-COUNT)
028200         MOVE CELL-POPULATN  TO WS-SA-POPULATN (WS-SA-COUNT)
028300     END-IF.
028400 C119-ACCUMULATE-STATUS-EX.
028500     EXIT.
028600*
028700 C115-TEST-ACCUM-ENTRY.
028800     IF WS-SA-STATUS (WS-N-IDX) = CELL-STATUS
028900         MOVE "Y" TO WS-ACCUM-FOUND
029000         ADD CELL-POPULATN TO WS-SA-POPULATN (WS-N-IDX)
029100     ELSE
029200         ADD 1 TO WS-N-IDX
029300     END-IF.
029400 C116-TEST-ACCUM-ENTRY-EX.
029500     EXIT.
029600 EJECT
029700*****************************************************************
029800* C200 - CONTROL BREAK ON LOG CTR (OUTER GROUP-BY COLUMN).  ONE
029900* DETAIL LINE PER ACCUMULATED STATUS, THEN A SUBTOTAL LINE, THEN
030000* THE TABLE IS CLEARED FOR THE NEXT LOG CTR.
030100*****************************************************************
030200 C200-LOGCTR-BREAK.
030300     MOVE ZERO TO WS-LOGCTR-SUBTOTAL.
030400     MOVE 1 TO WS-N-IDX.
030500     PERFORM C210-PRINT-DETAIL-LINE
030600         THRU C219-PRINT-DETAIL-LINE-EX
030700         UNTIL WS-N-IDX > WS-SA-COUNT.
030800     MOVE SPACES                 TO WS-SUBTOTAL-LINE.
030900     MOVE "LOG CTR SUBTOTAL   "  TO RPS-LABEL.
031000     MOVE WS-CURR-LOGCTR         TO RPS-LOGCTR.
031100     MOVE WS-LOGCTR-SUBTOTAL     TO RPS-POPULATN.
031200     MOVE WS-SUBTOTAL-LINE       TO RPT-TEXT.
031300     WRITE RPT-FILE-REC.
031400     IF NOT WK-C-SUCCESSFUL
031500         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
031600         GO TO Y900-ABNORMAL-TERMINATION
031700     END-IF.
031800     MOVE ZERO TO WS-SA-COUNT.
031900 C299-LOGCTR-BREAK-EX.
032000     EXIT.
032100*
032200 C210-PRINT-DETAIL-LINE.
032300     MOVE SPACES                 TO WS-DETAIL-LINE.
032400     MOVE WS-CURR-LOGCTR          TO RPD-LOGCTR.
032500     MOVE WS-SA-STATUS (WS-N-IDX) TO RPD-STATUS.
032600     MOVE WS-SA-POPULATN (WS-N-IDX) TO RPD-POPULATN.
032700     MOVE WS-DETAIL-LINE          TO RPT-TEXT.
032800     WRITE RPT-FILE-REC.
032900     IF NOT WK-C-SUCCESSFUL
033000         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
033100         GO TO Y900-ABNORMAL-TERMINATION
033200     END-IF.
033300     ADD WS-SA-POPULATN (WS-N-IDX) TO WS-LOGCTR-SUBTOTAL.
033400     ADD 1 TO WS-N-IDX.
033500 C219-PRINT-DETAIL-LINE-EX.
033600     EXIT.
033700 EJECT
033800*****************************************************************
033900* C300 - GRAND TOTAL LINE, ALL LOG CTRS COMBINED.
034000*****************************************************************
034100 C300-GRAND-TOTAL.
034200     MOVE SPACES                 TO WS-GRANDTOT-LINE.
034300     MOVE "GRAND TOTAL POPULATION"
034400                                  TO RPG-LABEL.
034500     MOVE WS-GRAND-TOTAL          TO RPG-POPULATN.
034600     MOVE WS-GRANDTOT-LINE        TO RPT-TEXT.
034700     WRITE RPT-FILE-REC.
034800     IF NOT WK-C-SUCCESSFUL
034900         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
035000         GO TO Y900-ABNORMAL-TERMINATION
035100     END-IF.
035200 C399-GRAND-TOTAL-EX.
035300     EXIT.
035400 EJECT
035500*****************************************************************
035600* C400 - TRAILER SECTION.  THE FOUR BACKLOG-CONTROL COUNTERS, THEN
035700* THE TWO DERIVED TOTALS OF RULE D-2 - IN-PROCESS-POPULATION IS
035800* THE SAME ACCUMULATOR AS THE GRAND TOTAL LINE ABOVE (FBC0253 -
035900* THESE TWO USED TO BE KEPT SEPARATELY AND COULD DRIFT APART).
036000*****************************************************************
036100* EACH TRAILER LINE CHECKS FILE STATUS RIGHT AFTER ITS OWN WRITE,
036200* THE SAME AS C210/C300 ABOVE - A LATER WRITE'S SUCCESS CODE WOULD
036300* OTHERWISE PAPER OVER AN EARLIER ONE'S FAILURE - SEE FBC0291.
036400 C400-TRAILER.
036500     MOVE SPACES                 TO WS-TRAILER-LINE.
036600     MOVE "ENTITIES CREATED" TO RPT-LABEL.
036700     MOVE CTL-CREATED             TO RPT-VALUE.
036800     MOVE WS-TRAILER-LINE         TO RPT-TEXT.
036900     WRITE RPT-FILE-REC.
037000     IF NOT WK-C-SUCCESSFUL
037100         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
037200         GO TO Y900-ABNORMAL-TERMINATION
037300     END-IF.
037400     MOVE SPACES                 TO WS-TRAILER-LINE.
037500     MOVE "ENTITIES TERMINATED SUCCESSFULLY"
037600                                  TO RPT-LABEL.
037700     MOVE CTL-TERMOK               TO RPT-VALUE.
037800     MOVE WS-TRAILER-LINE         TO RPT-TEXT.
037900     WRITE RPT-FILE-REC.
038000     IF NOT WK-C-SUCCESSFUL
038100         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
038200         GO TO Y900-ABNORMAL-TERMINATION
038300     END-IF.
038400     MOVE SPACES                 TO WS-TRAILER-LINE.
038500     MOVE "EVENTS DISCARDED" TO RPT-LABEL.
038600     MOVE CTL-DISCARD              TO RPT-VALUE.
038700     MOVE WS-TRAILER-LINE         TO RPT-TEXT.
038800     WRITE RPT-FILE-REC.
038900     IF NOT WK-C-SUCCESSFUL
039000         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
039100         GO TO Y900-ABNORMAL-TERMINATION
039200     END-IF.
039300     MOVE SPACES                 TO WS-TRAILER-LINE.
039400     MOVE "TRAJECTORIES CLOSED OUT IRREGULAR"
039500                                  TO RPT-LABEL.
039600     MOVE CTL-IRREG                TO RPT-VALUE.
039700     MOVE WS-TRAILER-LINE         TO RPT-TEXT.
039800     WRITE RPT-FILE-REC.
039900     IF NOT WK-C-SUCCESSFUL
040000         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
040100         GO TO Y900-ABNORMAL-TERMINATION
040200     END-IF.
040300     MOVE SPACES                 TO WS-TRAILER-LINE.
040400     MOVE "IN-PROCESS POPULATION" TO RPT-LABEL.
040500     MOVE WS-GRAND-TOTAL          TO RPT-VALUE.
040600     MOVE WS-TRAILER-LINE         TO RPT-TEXT.
040700     WRITE RPT-FILE-REC.
040800     IF NOT WK-C-SUCCESSFUL
040900         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
041000         GO TO Y900-ABNORMAL-TERMINATION
041100     END-IF.
041200     MOVE SPACES                 TO WS-TRAILER-LINE.
041300     MOVE "OUT POPULATION" TO RPT-LABEL.
041400     MOVE WS-OUT-POP               TO RPT-VALUE.
041500     MOVE WS-TRAILER-LINE         TO RPT-TEXT.
041600     WRITE RPT-FILE-REC.
041700     IF NOT WK-C-SUCCESSFUL
041800         DISPLAY "FBCVRPT - WRITE FAILED, SUMMARY-REPORT"
041900         GO TO Y900-ABNORMAL-TERMINATION
042000     END-IF.
042100 C499-TRAILER-EX.
042200     EXIT.
042300 EJECT
042400*****************************************************************
042500* Y900/Z000 - ABNORMAL AND NORMAL SHUTDOWN.
042600*****************************************************************
042700 Y900-ABNORMAL-TERMINATION.
042800     PERFORM Z000-END-PROGRAM-ROUTINE
042900         THRU Z999-END-PROGRAM-ROUTINE-EX.
043000     DISPLAY "FBCVRPT - ABNORMAL TERMINATION".
043100     STOP RUN.
043200*
043300 Z000-END-PROGRAM-ROUTINE.
043400     IF U0-ON
043500         DISPLAY "FBCVRPT ROWS READ - " WS-ROW-COUNT
043600     END-IF.
043700     CLOSE CELL-SNAPSHOT.
043800     CLOSE SUMMARY-REPORT.
043900 Z999-END-PROGRAM-ROUTINE-EX.
044000     EXIT.
