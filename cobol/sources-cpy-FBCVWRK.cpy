000100* FBCVWRK.CPYBK
000200*---------------------------------------------------------------
000300* COMMON FILE-STATUS WORK AREA - COPY THIS INTO "01 WK-C-COMMON"
000400* IN EVERY PROGRAM IN THIS SYSTEM, AS THE SHOP'S OTHER COPY
000500* LIBRARIES DO.
000600*---------------------------------------------------------------
000700 05  WK-C-FILE-STATUS        PIC X(02).
000800     88  WK-C-SUCCESSFUL         VALUE "00".
000900     88  WK-C-END-OF-FILE        VALUE "10".
001000     88  WK-C-DUPLICATE-KEY      VALUE "22".
001100     88  WK-C-RECORD-NOT-FOUND   VALUE "23".
001200 05  WK-C-PGMID              PIC X(08) VALUE SPACES.
001300 05  FILLER                  PIC X(10).
