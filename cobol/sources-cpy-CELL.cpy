000100* CELL.CPYBK
000200*---------------------------------------------------------------
000300* RECORD LAYOUT FOR THE CELL-SNAPSHOT FILE.  ONE ROW PER
000400* POPULATED COMBINATION OF THE 5 CLASSIFICATION COLUMNS.  READ
000500* IN FULL AT RUN START, REWRITTEN IN FULL AT RUN END.
000600*---------------------------------------------------------------
000700 05  CELL-RECORD             PIC X(120).
000800*
000900     05  CELL-REC  REDEFINES CELL-RECORD.
001000         06  CELL-LOGCTR          PIC X(10).
001100*                                PARTITION 1 - LOGISTIC CENTER
001200         06  CELL-WORKFLOW        PIC X(20).
001300*                                PARTITION 2 - WORKFLOW
001400         06  CELL-DEADDTE         PIC 9(08).
001500*                                PARTITION 3 - DEADLINE DATE
001600         06  CELL-DEADTIM         PIC 9(06).
001700*                                PARTITION 3 - DEADLINE TIME
001800         06  CELL-STATUS          PIC X(20).
001900*                                PARTITION 4 - STATUS
002000         06  CELL-AREA            PIC X(10).
002100*                                PARTITION 5 - "N/A" WHEN BLANK
002200         06  CELL-POPULATN        PIC S9(9).
002300*                                CURRENT CELL POPULATION COUNT
002400         06  CELL-PRESCNT         PIC 9(9).
002500*                                DISTINCT ENTITIES PRESENT IN CELL
002600         06  CELL-ADDWHPRS        PIC 9(9).
002700*                                DIAG - INCR FOUND ALREADY PRESENT
002800         06  CELL-RMVWHABS        PIC 9(9).
002900*                                DIAG - DECR FOUND ALREADY ABSENT
003000         06  FILLER               PIC X(10).
003100*                                RESERVED - PAD TO RECORD WIDTH
