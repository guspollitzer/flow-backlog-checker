000100* TEVT.CPYBK
000200*---------------------------------------------------------------
000300* RECORD LAYOUT FOR THE TRANSITION-EVENTS FILE.  ONE ROW PER
000400* STATE-TRANSITION EVENT OFF THE OUTBOUND-UNIT EVENT EXTRACT.
000500* EACH ROW CARRIES BOTH SIDES (OLD/NEW) INLINE, WITH A PRESENT
000600* FLAG FOR EACH SIDE.
000700*---------------------------------------------------------------
000800 05  TEVT-RECORD             PIC X(320).
000900*
001000     05  TEVT-REC  REDEFINES TEVT-RECORD.
001100         06  TEVT-EVENTID         PIC 9(18).
001200*                                SOURCE EVENT ID (AUDIT ONLY)
001300         06  TEVT-ARRSERNO        PIC 9(18).
001400*                                ARRIVAL SERIAL NO - SETS ORDER
001500         06  TEVT-ENTID           PIC 9(18).
001600*                                ENTITY (OUTBOUND UNIT) ID
001700         06  TEVT-ENTTYPE         PIC X(20).
001800*                                ENTITY TYPE CODE
001900         06  TEVT-STRUCTVER       PIC 9(04).
002000*                                DECODED STRUCTURE VERSION
002100         06  TEVT-OLD-PRESENT     PIC X(01).
002200*                                Y/N - N MEANS ENTITY CREATED
002300         06  TEVT-OLD-WHSEID      PIC X(10).
002400*                                OLD SIDE - WAREHOUSE (LOG CTR) ID
002500         06  TEVT-OLD-GRPTYPE     PIC X(20).
002600*                                OLD SIDE - WORKFLOW/GROUP TYPE
002700         06  TEVT-OLD-STATUS      PIC X(20).
002800*                                OLD SIDE - STATUS CODE
002900         06  TEVT-OLD-STORID      PIC X(30).
003000*                                OLD SIDE - STORAGE LOCN ID
003100         06  TEVT-OLD-CREDTE      PIC 9(08).
003200*                                OLD SIDE - CREATED DATE CCYYMMDD
003300         06  TEVT-OLD-CRETIM      PIC 9(06).
003400*                                OLD SIDE - CREATED TIME HHMMSS
003500         06  TEVT-OLD-CREPRES     PIC X(01).
003600*                                OLD SIDE - CRE DTE PRESENT Y/N
003700         06  TEVT-OLD-ETDDTE      PIC 9(08).
003800*                                OLD SIDE - ETD DATE CCYYMMDD
003900         06  TEVT-OLD-ETDTIM      PIC 9(06).
004000*                                OLD SIDE - ETD TIME HHMMSS
004100         06  TEVT-OLD-ULTFLAG     PIC X(01).
004200*                                OLD SIDE - RAW ULTIMATE FLAG Y/N
004300         06  TEVT-NEW-PRESENT     PIC X(01).
004400*                                Y/N - N MEANS ENTITY LEAVES TRACK
004500         06  TEVT-NEW-WHSEID      PIC X(10).
004600*                                NEW SIDE - MIRRORS OLD- FIELDS
004700         06  TEVT-NEW-GRPTYPE     PIC X(20).
004800         06  TEVT-NEW-STATUS      PIC X(20).
004900         06  TEVT-NEW-STORID      PIC X(30).
005000         06  TEVT-NEW-CREDTE      PIC 9(08).
005100         06  TEVT-NEW-CRETIM      PIC 9(06).
005200         06  TEVT-NEW-CREPRES     PIC X(01).
005300         06  TEVT-NEW-ETDDTE      PIC 9(08).
005400         06  TEVT-NEW-ETDTIM      PIC 9(06).
005500         06  TEVT-NEW-ULTFLAG     PIC X(01).
005600         06  FILLER               PIC X(20).
005700*                                RESERVED - PAD TO RECORD WIDTH
