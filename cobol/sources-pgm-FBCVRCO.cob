000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     FBCVRCO.
000500 AUTHOR.         P RAMASWAMY.
000600 INSTALLATION.   CORPORATE DATA CENTRE.
000700 DATE-WRITTEN.   22 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - TRAJECTORY RECONCILIATION.
001200*               TAKES ONE ENTITY'S ACCUMULATED, POSSIBLY OUT OF
001300*               ORDER TRANSITION-EVENT HISTORY (THE TRAJECTORY
001400*               TABLE BUILT BY FBCMAIN) AND STITCHES IT BACK INTO
001500*               A SINGLE OLD-TO-NEW CHAIN TO FIND THE ENTITY'S
001600*               TRUE FINAL STATE, OR FLAGS THE TRAJECTORY
001700*               UNCERTAIN WHEN THE CHAIN CANNOT BE CLOSED.
001800*               CALLED BY FBCMAIN WHEN A TRAJECTORY IS ABOUT TO
001900*               BE CLOSED OUT (NO NEW STATE, OR NEW STATE IS
002000*               ULTIMATE).
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* FBC0102 22/02/1991 PKR    - INITIAL VERSION FOR THE OUTBOUND
002500*                            UNIT BACKLOG PROJECT.
002600*-----------------------------------------------------------------
002700* FBC0144 17/01/1994 ACNRJR - CR 1177 FAST PATH WAS COMPARING RAW
002800*                            STORAGE ID INSTEAD OF THE DERIVED
002900*                            AREA - MISSED A CLEAN CHAIN WHENEVER
003000*                            A DASH APPEARED FURTHER INTO THE
003100*                            STORAGE ID STRING.  NOW CALLS FBCVSTA
003200*                            PER LINK BEFORE COMPARING.
003300*-----------------------------------------------------------------
003400* FBC0178 04/03/1997 DHOL   - CR 1312 STITCHING LOOP SCANNED THE
003500*                            POOL FOR AN OLDER-SIDE MATCH BEFORE A
003600*                            NEWER-SIDE MATCH - REVERSED TO MATCH
003700*                            RULE C-1 (NEWER SIDE FIRST).
003800*-----------------------------------------------------------------
003900* FBC0199 30/11/1998 MOKN   - Y2K REMEDIATION.  REVIEWED ALL DATE
004000*                            FIELDS - ALL ARE CCYYMMDD ALREADY.
004100*                            NO EXPOSURE FOUND.  SIGNED OFF.
004200*-----------------------------------------------------------------
004300* FBC0241 02/10/2006 MOKN   - CR 1531 UNCERTAIN RESULT NOW PROXIES
004400*                            NEWER-SIDE OVER OLDER-SIDE FIELD BY
004500*                            FIELD, PER RULE C-2 CLARIFICATION -
004600*                            PREVIOUSLY TOOK OLDER-SIDE WHOLESALE
004700*                            WHEN NEWER-SIDE WAS BLANK.
004800*-----------------------------------------------------------------
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005700                       ON STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF.
005900*
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                  PIC X(24) VALUE
006700     "** PROGRAM FBCVRCO   **".
006800*
006900* ------------------ PROGRAM WORKING STORAGE ------------------*
007000 01  WK-C-COMMON.
007100     COPY FBCVWRK.
007200*
007300* CUMULATIVE CALL COUNT FOR THIS JOBSTEP - NOT RESET PER CALL,
007400* SINCE THE PROGRAM STAYS LOADED FOR EVERY TRAJECTORY FBCMAIN
007500* CLOSES OUT IN THE RUN.  DISPLAYED BY THE Y100 TRACE.
007600 77  WS-CALL-COUNT               PIC 9(08) COMP VALUE ZERO.
007700*
007800* SCRATCH COPY OF THE VSTA LINKAGE PARMS - USED TO RE-DERIVE
007900* EACH LINK'S OLD/NEW ENTITY-STATE FROM THE RAW TRJE- FIELDS.
008000* THE HWM HALF IS THROW-AWAY HERE - DATE-IN IS NOT A CELL KEY
008100* AND IS NOT CARRIED BACK OUT OF THIS ROUTINE.
008200 01  WS-VSTA-PARMS.
008300     COPY VSTA.
008400 01  WS-VSTA-PARMS-CHARS REDEFINES WS-VSTA-PARMS PIC X(223).
008500*
008600 01  WS-LINK-TABLE.
008700     05  WS-LINK-ENTRY  OCCURS 24 TIMES.
008800         10  WS-LINK-IN-POOL         PIC X(01).
008900             88  WS-LINK-IS-IN-POOL      VALUE "Y".
009000         10  WS-LINK-EVENTID         PIC 9(18).
009100         10  WS-LINK-OLD.
009200             15  WS-LINK-OLD-PRESENT     PIC X(01).
009300             15  WS-LINK-OLD-LOGCTR      PIC X(10).
009400             15  WS-LINK-OLD-WORKFLOW    PIC X(20).
009500             15  WS-LINK-OLD-STATUS      PIC X(20).
009600             15  WS-LINK-OLD-AREA        PIC X(10).
009700             15  WS-LINK-OLD-DEADDTE     PIC 9(08).
009800             15  WS-LINK-OLD-DEADTIM     PIC 9(06).
009900         10  WS-LINK-NEW.
010000             15  WS-LINK-NEW-PRESENT     PIC X(01).
010100             15  WS-LINK-NEW-LOGCTR      PIC X(10).
010200             15  WS-LINK-NEW-WORKFLOW    PIC X(20).
010300             15  WS-LINK-NEW-STATUS      PIC X(20).
010400             15  WS-LINK-NEW-AREA        PIC X(10).
010500             15  WS-LINK-NEW-DEADDTE     PIC 9(08).
010600             15  WS-LINK-NEW-DEADTIM     PIC 9(06).
010700     05  FILLER                  PIC X(02).
010800*
010900* NEWER-SIDE / OLDER-SIDE WORKING STATE - SEE RULE C-1/C-2.  SAME
011000* SHAPE AS WS-LINK-OLD/WS-LINK-NEW ABOVE SO A LINK CAN BE TESTED
011100* OR COPIED AGAINST EITHER SIDE WITH ONE GROUP MOVE/COMPARE.
011200 01  WS-SIDE-STATES.
011300     05  WS-NEWER-SIDE.
011400         10  WS-NEWER-PRESENT        PIC X(01).
011500         10  WS-NEWER-LOGCTR         PIC X(10).
011600         10  WS-NEWER-WORKFLOW       PIC X(20).
011700         10  WS-NEWER-STATUS         PIC X(20).
011800         10  WS-NEWER-AREA           PIC X(10).
011900         10  WS-NEWER-DEADDTE        PIC 9(08).
012000         10  WS-NEWER-DEADTIM        PIC 9(06).
012100     05  WS-OLDER-SIDE.
012200         10  WS-OLDER-PRESENT        PIC X(01).
012300         10  WS-OLDER-LOGCTR         PIC X(10).
012400         10  WS-OLDER-WORKFLOW       PIC X(20).
012500         10  WS-OLDER-STATUS         PIC X(20).
012600         10  WS-OLDER-AREA           PIC X(10).
012700         10  WS-OLDER-DEADDTE        PIC 9(08).
012800         10  WS-OLDER-DEADTIM        PIC 9(06).
012900     05  FILLER                  PIC X(02).
013000*
013100 01  WS-TRACE-DEADLINE.
013200     05  WS-TRACE-DL-DTE         PIC 9(08).
013300     05  WS-TRACE-DL-TIM         PIC 9(06).
013400     05  FILLER                  PIC X(02).
013500 01  WS-TRACE-DL-CHARS REDEFINES WS-TRACE-DEADLINE PIC X(16).
013600*
013700 01  WS-FINAL-TRACE.
013800     05  WS-FINAL-T-LOGCTR       PIC X(10).
013900     05  WS-FINAL-T-WORKFLOW     PIC X(20).
014000     05  WS-FINAL-T-STATUS       PIC X(20).
014100     05  WS-FINAL-T-AREA         PIC X(10).
014200     05  WS-FINAL-T-DEADDTE      PIC 9(08).
014300     05  WS-FINAL-T-DEADTIM      PIC 9(06).
014400     05  FILLER                  PIC X(02).
014500 01  WS-FINAL-TRACE-CHARS REDEFINES WS-FINAL-TRACE PIC X(76).
014600*
014700 01  WS-WORK-AREA.
014800     05  WS-N-LINK               PIC S9(04) COMP VALUE ZERO.
014900     05  WS-N-IDX                PIC S9(04) COMP VALUE ZERO.
015000     05  WS-N-MATCH-IDX          PIC S9(04) COMP VALUE ZERO.
015100     05  WS-N-POOL-LEFT          PIC S9(04) COMP VALUE ZERO.
015200     05  WS-FAST-PATH-OK         PIC X(01) VALUE "Y".
015300         88  WS-FAST-PATH-IS-OK      VALUE "Y".
015400     05  WS-STITCH-DONE          PIC X(01) VALUE "N".
015500         88  WS-STITCH-IS-DONE       VALUE "Y".
015600     05  FILLER                  PIC X(02).
015700*
015800 EJECT
015900*****************
016000 LINKAGE SECTION.
016100*****************
016200 01  WK-C-VRCO-TRAJ.
016300     COPY TRAJ.
016400 01  WK-C-VRCO-RESULT.
016500     COPY VRCO.
016600 EJECT
016700*******************************************************
016800 PROCEDURE DIVISION USING WK-C-VRCO-TRAJ
016900                          WK-C-VRCO-RESULT.
017000*******************************************************
017100 MAIN-MODULE.
017200     PERFORM A000-RECONCILE-TRAJECTORY
017300        THRU A099-RECONCILE-TRAJECTORY-EX.
017400     GOBACK.
017500*
017600*-----------------------------------------------------------------
017700* A000 - BUILD THE DERIVED-STATE LINK TABLE, TRY THE FAST PATH,
017800*        ELSE FALL BACK TO THE STITCHING PATH (RULE C-1/C-2).
017900*-----------------------------------------------------------------
018000 A000-RECONCILE-TRAJECTORY.
018100     ADD 1                       TO WS-CALL-COUNT.
018200     MOVE "N"                   TO WK-C-VRCO-UNCERTAIN.
018300     MOVE SPACES                TO WK-C-VRCO-FINAL.
018400     MOVE ZERO                  TO WK-C-VRCO-LAST-POOL-EVENTID.
018500     MOVE 1                     TO WS-N-LINK.
018600     PERFORM B100-BUILD-LINK
018700        THRU B199-BUILD-LINK-EX
018800        UNTIL WS-N-LINK > TRAJ-EVTCNT.
018900     PERFORM C100-CHECK-FAST-PATH
019000        THRU C199-CHECK-FAST-PATH-EX.
019100     IF WS-FAST-PATH-IS-OK
019200         PERFORM C300-USE-FAST-PATH-RESULT
019300            THRU C399-USE-FAST-PATH-RESULT-EX
019400     ELSE
019500         PERFORM D100-STITCH-TRAJECTORY
019600            THRU D199-STITCH-TRAJECTORY-EX
019700     END-IF.
019800     IF U0-ON
019900         PERFORM Y100-TRACE-RESULT
020000            THRU Y199-TRACE-RESULT-EX
020100     END-IF.
020200 A099-RECONCILE-TRAJECTORY-EX.
020300     EXIT.
020400*
020500*-----------------------------------------------------------------
020600* B100 - RE-DERIVE ONE TRAJECTORY LINK'S OLD/NEW ENTITY-STATE BY
020700*        CALLING FBCVSTA, THE SAME ROUTINE FBCMAIN USES ON THE
020800*        WAY IN.  AN ABSENT SIDE IS LEFT ALL-SPACE SO THAT TWO
020900*        ABSENT SIDES COMPARE EQUAL AND AN ABSENT SIDE NEVER
021000*        ACCIDENTALLY COMPARES EQUAL TO A PRESENT ONE.
021100*-----------------------------------------------------------------
021200 B100-BUILD-LINK.
021300     MOVE "Y"               TO WS-LINK-IN-POOL (WS-N-LINK).
021400     MOVE TRJE-EVENTID (WS-N-LINK)
021500                            TO WS-LINK-EVENTID (WS-N-LINK).
021600     MOVE SPACES            TO WS-LINK-OLD (WS-N-LINK).
021700     MOVE SPACES            TO WS-LINK-NEW (WS-N-LINK).
021800     MOVE TRJE-OLD-PRESENT (WS-N-LINK)
021900                            TO WS-LINK-OLD-PRESENT (WS-N-LINK).
022000     IF TRJE-OLD-PRESENT (WS-N-LINK) = "Y"
022100         MOVE TRJE-OLD-WHSEID (WS-N-LINK)  TO WK-C-VSTA-WHSEID
022200         MOVE TRJE-OLD-GRPTYPE (WS-N-LINK) TO WK-C-VSTA-GRPTYPE
022300         MOVE TRJE-OLD-STATUS (WS-N-LINK)  TO WK-C-VSTA-STATUS
022400         MOVE TRJE-OLD-STORID (WS-N-LINK)  TO WK-C-VSTA-STORID
022500         MOVE TRJE-OLD-CREDTE (WS-N-LINK)  TO WK-C-VSTA-CREDTE
022600         MOVE TRJE-OLD-CRETIM (WS-N-LINK)  TO WK-C-VSTA-CRETIM
022700         MOVE TRJE-OLD-CREPRES (WS-N-LINK) TO WK-C-VSTA-CREPRES
022800         MOVE TRJE-OLD-ETDDTE (WS-N-LINK)  TO WK-C-VSTA-ETDDTE
022900         MOVE TRJE-OLD-ETDTIM (WS-N-LINK)  TO WK-C-VSTA-ETDTIM
023000         MOVE TRJE-OLD-ULTFLAG (WS-N-LINK) TO WK-C-VSTA-ULTFLAG
023100         MOVE ZERO              TO WK-C-VSTA-HWMDTE
023200         MOVE ZERO              TO WK-C-VSTA-HWMTIM
023300         CALL "FBCVSTA" USING WS-VSTA-PARMS
023400         MOVE WK-C-VSTA-O-LOGCTR
023500                            TO WS-LINK-OLD-LOGCTR (WS-N-LINK)
023600         MOVE WK-C-VSTA-O-WORKFLOW
023700                            TO WS-LINK-OLD-WORKFLOW (WS-N-LINK)
023800         MOVE WK-C-VSTA-O-STATUS
023900                            TO WS-LINK-OLD-STATUS (WS-N-LINK)
024000         MOVE WK-C-VSTA-O-AREA
024100                            TO WS-LINK-OLD-AREA (WS-N-LINK)
024200         MOVE WK-C-VSTA-O-DEADDTE
024300                            TO WS-LINK-OLD-DEADDTE (WS-N-LINK)
024400         MOVE WK-C-VSTA-O-DEADTIM
024500                            TO WS-LINK-OLD-DEADTIM (WS-N-LINK)
024600     END-IF.
024700     MOVE TRJE-NEW-PRESENT (WS-N-LINK)
024800                            TO WS-LINK-NEW-PRESENT (WS-N-LINK).
024900     IF TRJE-NEW-PRESENT (WS-N-LINK) = "Y"
025000         MOVE TRJE-NEW-WHSEID (WS-N-LINK)  TO WK-C-VSTA-WHSEID
025100         MOVE TRJE-NEW-GRPTYPE (WS-N-LINK) TO WK-C-VSTA-GRPTYPE
025200         MOVE TRJE-NEW-STATUS (WS-N-LINK)  TO WK-C-VSTA-STATUS
025300         MOVE TRJE-NEW-STORID (WS-N-LINK)  TO WK-C-VSTA-STORID
025400         MOVE TRJE-NEW-CREDTE (WS-N-LINK)  TO WK-C-VSTA-CREDTE
025500         MOVE TRJE-NEW-CRETIM (WS-N-LINK)  TO WK-C-VSTA-CRETIM
025600         MOVE TRJE-NEW-CREPRES (WS-N-LINK) TO WK-C-VSTA-CREPRES
025700         MOVE TRJE-NEW-ETDDTE (WS-N-LINK)  TO WK-C-VSTA-ETDDTE
025800         MOVE TRJE-NEW-ETDTIM (WS-N-LINK)  TO WK-C-VSTA-ETDTIM
025900         MOVE TRJE-NEW-ULTFLAG (WS-N-LINK) TO WK-C-VSTA-ULTFLAG
026000         MOVE ZERO              TO WK-C-VSTA-HWMDTE
026100         MOVE ZERO              TO WK-C-VSTA-HWMTIM
026200         CALL "FBCVSTA" USING WS-VSTA-PARMS
026300         MOVE WK-C-VSTA-O-LOGCTR
026400                            TO WS-LINK-NEW-LOGCTR (WS-N-LINK)
026500         MOVE WK-C-VSTA-O-WORKFLOW
026600                            TO WS-LINK-NEW-WORKFLOW (WS-N-LINK)
026700         MOVE WK-C-VSTA-O-STATUS
026800                            TO WS-LINK-NEW-STATUS (WS-N-LINK)
026900         MOVE WK-C-VSTA-O-AREA
027000                            TO WS-LINK-NEW-AREA (WS-N-LINK)
027100         MOVE WK-C-VSTA-O-DEADDTE
027200                            TO WS-LINK-NEW-DEADDTE (WS-N-LINK)
027300         MOVE WK-C-VSTA-O-DEADTIM
027400                            TO WS-LINK-NEW-DEADTIM (WS-N-LINK)
027500     END-IF.
027600     ADD 1 TO WS-N-LINK.
027700 B199-BUILD-LINK-EX.
027800     EXIT.
027900*
028000*-----------------------------------------------------------------
028100* C100 - FAST PATH TEST.  CLEAN CHAIN IF EVERY ENTRY'S OLD STATE
028200*        EQUALS THE PRIOR ENTRY'S NEW STATE.
028300*-----------------------------------------------------------------
028400 C100-CHECK-FAST-PATH.
028500     MOVE "Y"                   TO WS-FAST-PATH-OK.
028600     MOVE 2                     TO WS-N-IDX.
028700     PERFORM C110-COMPARE-PAIR
028800        THRU C119-COMPARE-PAIR-EX
028900        UNTIL WS-N-IDX > TRAJ-EVTCNT OR WS-FAST-PATH-OK = "N".
029000 C199-CHECK-FAST-PATH-EX.
029100     EXIT.
029200*
029300 C110-COMPARE-PAIR.
029400     IF WS-LINK-OLD (WS-N-IDX) NOT = WS-LINK-NEW (WS-N-IDX - 1)
029500         MOVE "N"                   TO WS-FAST-PATH-OK
029600     END-IF.
029700     ADD 1 TO WS-N-IDX.
029800 C119-COMPARE-PAIR-EX.
029900     EXIT.
030000*
030100*-----------------------------------------------------------------
030200* C300 - FAST PATH RESULT - THE LAST ENTRY'S NEW STATE, VERBATIM.
030300*-----------------------------------------------------------------
030400 C300-USE-FAST-PATH-RESULT.
030500     MOVE TRAJ-EVTCNT           TO WS-N-LINK.
030600     MOVE WS-LINK-NEW-LOGCTR (WS-N-LINK)   TO WK-C-VRCO-F-LOGCTR.
030700     MOVE WS-LINK-NEW-WORKFLOW (WS-N-LINK)
030800                                TO WK-C-VRCO-F-WORKFLOW.
030900     MOVE WS-LINK-NEW-STATUS (WS-N-LINK)   TO WK-C-VRCO-F-STATUS.
031000     MOVE WS-LINK-NEW-AREA (WS-N-LINK)     TO WK-C-VRCO-F-AREA.
031100     MOVE WS-LINK-NEW-DEADDTE (WS-N-LINK)  TO WK-C-VRCO-F-DEADDTE.
031200     MOVE WS-LINK-NEW-DEADTIM (WS-N-LINK)  TO WK-C-VRCO-F-DEADTIM.
031300 C399-USE-FAST-PATH-RESULT-EX.
031400     EXIT.
031500*
031600*-----------------------------------------------------------------
031700* D100 - STITCHING PATH (RULE C-1).  SEED NEWER-SIDE/OLDER-SIDE
031800*        FROM THE FIRST TABLE ENTRY, THEN REPEATEDLY SCAN THE
031900*        REMAINING POOL IN TABLE ORDER FOR A LINK THAT EXTENDS
032000*        THE NEWER SIDE BACKWARDS - TRIED BEFORE A LINK THAT
032100*        EXTENDS THE OLDER SIDE FORWARDS.  POOL EMPTY = SUCCESS
032200*        (RESULT IS THE FINAL OLDER-SIDE).  NO MATCH FOUND ON A
032300*        FULL SCAN = UNCERTAIN (RULE C-2) - TERMINATE AND PROXY.
032400*-----------------------------------------------------------------
032500 D100-STITCH-TRAJECTORY.
032600     MOVE WS-LINK-NEW (1)       TO WS-NEWER-SIDE.
032700     MOVE WS-LINK-OLD (1)       TO WS-OLDER-SIDE.
032800     MOVE "N"                   TO WS-LINK-IN-POOL (1).
032900     MOVE "N"                   TO WS-STITCH-DONE.
033000     PERFORM D110-STITCH-ONE-ROUND
033100        THRU D119-STITCH-ONE-ROUND-EX
033200        UNTIL WS-STITCH-IS-DONE.
033300 D199-STITCH-TRAJECTORY-EX.
033400     EXIT.
033500*
033600 D110-STITCH-ONE-ROUND.
033700     MOVE 0                     TO WS-N-POOL-LEFT.
033800     MOVE 1                     TO WS-N-IDX.
033900     PERFORM D120-COUNT-POOL
034000        THRU D129-COUNT-POOL-EX
034100        UNTIL WS-N-IDX > TRAJ-EVTCNT.
034200     IF WS-N-POOL-LEFT = 0
034300         MOVE WS-OLDER-LOGCTR       TO WK-C-VRCO-F-LOGCTR
034400         MOVE WS-OLDER-WORKFLOW     TO WK-C-VRCO-F-WORKFLOW
034500         MOVE WS-OLDER-STATUS       TO WK-C-VRCO-F-STATUS
034600         MOVE WS-OLDER-AREA         TO WK-C-VRCO-F-AREA
034700         MOVE WS-OLDER-DEADDTE      TO WK-C-VRCO-F-DEADDTE
034800         MOVE WS-OLDER-DEADTIM      TO WK-C-VRCO-F-DEADTIM
034900         MOVE "Y"                   TO WS-STITCH-DONE
035000     ELSE
035100         PERFORM D140-SCAN-FOR-NEWER-MATCH
035200            THRU D149-SCAN-FOR-NEWER-MATCH-EX
035300         IF WS-N-MATCH-IDX > 0
035400             MOVE WS-LINK-NEW (WS-N-MATCH-IDX)   TO WS-NEWER-SIDE
035500             MOVE "N"    TO WS-LINK-IN-POOL (WS-N-MATCH-IDX)
035600         ELSE
035700             PERFORM D160-SCAN-FOR-OLDER-MATCH
035800                THRU D169-SCAN-FOR-OLDER-MATCH-EX
035900             IF WS-N-MATCH-IDX > 0
036000                 MOVE WS-LINK-OLD (WS-N-MATCH-IDX)
036100                                TO WS-OLDER-SIDE
036200                 MOVE "N" TO WS-LINK-IN-POOL (WS-N-MATCH-IDX)
036300             ELSE
036400                 MOVE "Y"  TO WK-C-VRCO-UNCERTAIN
036500                 PERFORM D180-FILL-UNCERTAIN-RESULT
036600                    THRU D189-FILL-UNCERTAIN-RESULT-EX
036700                 MOVE "Y"  TO WS-STITCH-DONE
036800             END-IF
036900         END-IF
037000     END-IF.
037100 D119-STITCH-ONE-ROUND-EX.
037200     EXIT.
037300*
037400 D120-COUNT-POOL.
037500     IF WS-LINK-IS-IN-POOL (WS-N-IDX)
037600         ADD 1 TO WS-N-POOL-LEFT
037700     END-IF.
037800     ADD 1 TO WS-N-IDX.
037900 D129-COUNT-POOL-EX.
038000     EXIT.
038100*
038200* FIRST POOL MEMBER WHOSE OLD STATE MATCHES THE CURRENT NEWER
038300* SIDE - I.E. A LINK THAT BELONGS JUST BEFORE THE NEWER SIDE.
038400 D140-SCAN-FOR-NEWER-MATCH.
038500     MOVE 0                     TO WS-N-MATCH-IDX.
038600     MOVE 1                     TO WS-N-IDX.
038700     PERFORM D141-CHECK-NEWER-CANDIDATE
038800        THRU D149-SCAN-FOR-NEWER-MATCH-EX
038900        UNTIL WS-N-IDX > TRAJ-EVTCNT OR WS-N-MATCH-IDX > 0.
039000     GO TO D149-SCAN-FOR-NEWER-MATCH-EX.
039100 D141-CHECK-NEWER-CANDIDATE.
039200     IF WS-LINK-IS-IN-POOL (WS-N-IDX)
039300        AND WS-LINK-OLD (WS-N-IDX) = WS-NEWER-SIDE
039400         MOVE WS-N-IDX              TO WS-N-MATCH-IDX
039500     ELSE
039600         ADD 1 TO WS-N-IDX
039700     END-IF.
039800 D149-SCAN-FOR-NEWER-MATCH-EX.
039900     EXIT.
040000*
040100* FIRST POOL MEMBER WHOSE NEW STATE MATCHES THE CURRENT OLDER
040200* SIDE - I.E. A LINK THAT BELONGS JUST AFTER THE OLDER SIDE.
040300 D160-SCAN-FOR-OLDER-MATCH.
040400     MOVE 0                     TO WS-N-MATCH-IDX.
040500     MOVE 1                     TO WS-N-IDX.
040600     PERFORM D161-CHECK-OLDER-CANDIDATE
040700        THRU D169-SCAN-FOR-OLDER-MATCH-EX
040800        UNTIL WS-N-IDX > TRAJ-EVTCNT OR WS-N-MATCH-IDX > 0.
040900     GO TO D169-SCAN-FOR-OLDER-MATCH-EX.
041000 D161-CHECK-OLDER-CANDIDATE.
041100     IF WS-LINK-IS-IN-POOL (WS-N-IDX)
041200        AND WS-LINK-NEW (WS-N-IDX) = WS-OLDER-SIDE
041300         MOVE WS-N-IDX              TO WS-N-MATCH-IDX
041400     ELSE
041500         ADD 1 TO WS-N-IDX
041600     END-IF.
041700 D169-SCAN-FOR-OLDER-MATCH-EX.
041800     EXIT.
041900*
042000* RULE C-2 - POOL EXHAUSTED WITH NO LINK EXTENDING EITHER SIDE.
042100* PROXY NEWER-SIDE OVER OLDER-SIDE, FIELD BY FIELD - SEE FBC0241.
042200* ALSO RECORDS THE EVENTID OF THE LAST LINK STILL SITTING IN THE
042300* POOL, UNMATCHED, SO OPS CAN PULL THAT ONE EVENT BACK OUT OF
042400* TRANSITION-EVENTS HISTORY WHEN CHASING WHY THE CHAIN WON'T
042500* CLOSE - SEE FBC0272.
042600 D180-FILL-UNCERTAIN-RESULT.
042700     PERFORM D170-FIND-LAST-POOL-EVENTID
042800        THRU D179-FIND-LAST-POOL-EVENTID-EX.
042900     IF WS-NEWER-PRESENT = "Y"
043000         MOVE WS-NEWER-LOGCTR       TO WK-C-VRCO-F-LOGCTR
043100         MOVE WS-NEWER-WORKFLOW     TO WK-C-VRCO-F-WORKFLOW
043200         MOVE WS-NEWER-STATUS       TO WK-C-VRCO-F-STATUS
043300         MOVE WS-NEWER-AREA         TO WK-C-VRCO-F-AREA
043400         MOVE WS-NEWER-DEADDTE      TO WK-C-VRCO-F-DEADDTE
043500         MOVE WS-NEWER-DEADTIM      TO WK-C-VRCO-F-DEADTIM
043600     ELSE
043700         IF WS-OLDER-PRESENT = "Y"
043800             MOVE WS-OLDER-LOGCTR       TO WK-C-VRCO-F-LOGCTR
043900             MOVE WS-OLDER-WORKFLOW     TO WK-C-VRCO-F-WORKFLOW
044000             MOVE WS-OLDER-STATUS       TO WK-C-VRCO-F-STATUS
044100             MOVE WS-OLDER-AREA         TO WK-C-VRCO-F-AREA
044200             MOVE WS-OLDER-DEADDTE      TO WK-C-VRCO-F-DEADDTE
044300             MOVE WS-OLDER-DEADTIM      TO WK-C-VRCO-F-DEADTIM
044400         END-IF
044500     END-IF.
044600 D189-FILL-UNCERTAIN-RESULT-EX.
044700     EXIT.
044800*
044900* SCANS BACKWARD THROUGH THE LINK TABLE FOR THE LAST ENTRY STILL
045000* FLAGGED IN-POOL AND STAMPS ITS EVENTID INTO WK-C-VRCO-LAST-POOL-
045100* EVENTID.  A000 ALREADY ZEROED THE FIELD, SO A CLEAN TRAJECTORY
045200* THAT NEVER REACHES D180 LEAVES IT ZERO.
045300 D170-FIND-LAST-POOL-EVENTID.
045400     MOVE TRAJ-EVTCNT           TO WS-N-IDX.
045500     PERFORM D171-TEST-POOL-CANDIDATE
045600        THRU D179-FIND-LAST-POOL-EVENTID-EX
045700        UNTIL WS-N-IDX < 1
045800           OR WK-C-VRCO-LAST-POOL-EVENTID NOT = ZERO.
045900     GO TO D179-FIND-LAST-POOL-EVENTID-EX.
046000 D171-TEST-POOL-CANDIDATE.
046100     IF WS-LINK-IS-IN-POOL (WS-N-IDX)
046200         MOVE WS-LINK-EVENTID (WS-N-IDX)
046300                                TO WK-C-VRCO-LAST-POOL-EVENTID
046400     ELSE
046500         SUBTRACT 1              FROM WS-N-IDX
046600     END-IF.
046700 D179-FIND-LAST-POOL-EVENTID-EX.
046800     EXIT.
046900*
047000*-----------------------------------------------------------------
047100* Y100 - DEBUG TRACE - GATED BY UPSI-0.  DUMPS THE FINAL RESULT,
047200*        THE LAST-POOL EVENTID FOR AN UNCERTAIN RESULT, THE RUN'S
047300*        CUMULATIVE CALL COUNT, AND THE RAW BYTES OF THE LAST
047400*        FBCVSTA CALL, FOR WHEN A RECONCILED STATE LOOKS WRONG ON
047500*        A PRODUCTION RERUN.
047600*-----------------------------------------------------------------
047700 Y100-TRACE-RESULT.
047800     MOVE WK-C-VRCO-F-LOGCTR     TO WS-FINAL-T-LOGCTR.
047900     MOVE WK-C-VRCO-F-WORKFLOW   TO WS-FINAL-T-WORKFLOW.
048000     MOVE WK-C-VRCO-F-STATUS     TO WS-FINAL-T-STATUS.
048100     MOVE WK-C-VRCO-F-AREA       TO WS-FINAL-T-AREA.
048200     MOVE WK-C-VRCO-F-DEADDTE    TO WS-FINAL-T-DEADDTE
048300                                    WS-TRACE-DL-DTE.
048400     MOVE WK-C-VRCO-F-DEADTIM    TO WS-FINAL-T-DEADTIM
048500                                    WS-TRACE-DL-TIM.
048600     DISPLAY "FBCVRCO RESULT  - " WS-FINAL-TRACE-CHARS.
048700     DISPLAY "FBCVRCO DEADLINE - " WS-TRACE-DL-CHARS.
048800     DISPLAY "FBCVRCO UNCERTAIN - " WK-C-VRCO-UNCERTAIN.
048900     DISPLAY "FBCVRCO LAST POOL EVENTID - "
049000             WK-C-VRCO-LAST-POOL-EVENTID.
049100     DISPLAY "FBCVRCO CALL COUNT - " WS-CALL-COUNT.
049200     DISPLAY "FBCVRCO LAST VSTA CALL - " WS-VSTA-PARMS-CHARS.
049300 Y199-TRACE-RESULT-EX.
049400     EXIT.
049500*
049600*-----------------------------------------------------------------
049700*                    END OF PROGRAM FBCVRCO
049800*-----------------------------------------------------------------
