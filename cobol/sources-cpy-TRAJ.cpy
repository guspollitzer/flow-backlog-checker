000100* TRAJ.CPYBK
000200*---------------------------------------------------------------
000300* RECORD LAYOUT FOR THE OPEN-TRAJECTORIES FILE.  ONE ROW PER
000400* ENTITY WITH AN UNTERMINATED HISTORY, CARRIED RUN-TO-RUN.  READ
000500* IN FULL AT RUN START INTO A SORTED TABLE, REWRITTEN IN FULL AT
000600* RUN END.
000700*
000800* TRJE-xxxx BELOW IS A FULL TRANSITION-EVENT ENTRY - SEE TEVT
000900* CPYBK FOR FIELD MEANINGS.  OCCURS 24 - SIZED WITH ROOM
001000* BEYOND THE NORMAL TRAJECTORY LENGTH SEEN IN PRODUCTION.
001100*---------------------------------------------------------------
001200 05  TRAJ-RECORD             PIC X(7272).
001300*
001400     05  TRAJ-REC  REDEFINES TRAJ-RECORD.
001500         06  TRAJ-ENTID           PIC 9(18).
001600*                                KEY - ENTITY ID
001700         06  TRAJ-EVTCNT          PIC 9(04).
001800*                                NO. OF TRJE- ENTRIES BELOW IN USE
001900         06  TRAJ-EVENTS  OCCURS 24 TIMES.
002000             07  TRJE-EVENTID         PIC 9(18).
002100             07  TRJE-ARRSERNO        PIC 9(18).
002200             07  TRJE-ENTID           PIC 9(18).
002300             07  TRJE-ENTTYPE         PIC X(20).
002400             07  TRJE-STRUCTVER       PIC 9(04).
002500             07  TRJE-OLD-PRESENT     PIC X(01).
002600             07  TRJE-OLD-WHSEID      PIC X(10).
002700             07  TRJE-OLD-GRPTYPE     PIC X(20).
002800             07  TRJE-OLD-STATUS      PIC X(20).
002900             07  TRJE-OLD-STORID      PIC X(30).
003000             07  TRJE-OLD-CREDTE      PIC 9(08).
003100             07  TRJE-OLD-CRETIM      PIC 9(06).
003200             07  TRJE-OLD-CREPRES     PIC X(01).
003300             07  TRJE-OLD-ETDDTE      PIC 9(08).
003400             07  TRJE-OLD-ETDTIM      PIC 9(06).
003500             07  TRJE-OLD-ULTFLAG     PIC X(01).
003600             07  TRJE-NEW-PRESENT     PIC X(01).
003700             07  TRJE-NEW-WHSEID      PIC X(10).
003800             07  TRJE-NEW-GRPTYPE     PIC X(20).
003900             07  TRJE-NEW-STATUS      PIC X(20).
004000             07  TRJE-NEW-STORID      PIC X(30).
004100             07  TRJE-NEW-CREDTE      PIC 9(08).
004200             07  TRJE-NEW-CRETIM      PIC 9(06).
004300             07  TRJE-NEW-CREPRES     PIC X(01).
004400             07  TRJE-NEW-ETDDTE      PIC 9(08).
004500             07  TRJE-NEW-ETDTIM      PIC 9(06).
004600             07  TRJE-NEW-ULTFLAG     PIC X(01).
004700         06  FILLER               PIC X(50).
004800*                                RESERVED - PAD TO RECORD WIDTH
