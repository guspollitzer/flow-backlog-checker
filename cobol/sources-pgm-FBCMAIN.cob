000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     FBCMAIN.
000500 AUTHOR.         P RAMASWAMY.
000600 INSTALLATION.   CORPORATE DATA CENTRE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH STEP - OUTBOUND UNIT BACKLOG CHECKER.
001200*               READS THE NIGHTLY TRANSITION-EVENTS EXTRACT IN
001300*               ARRIVAL ORDER AND MERGES EACH EVENT INTO THE
001400*               CARRIED-FORWARD BACKLOG (CELL-SNAPSHOT,
001500*               OPEN-TRAJECTORIES, BACKLOG-CONTROL), RESOLVING
001600*               OUT-OF-ORDER ENTITY HISTORY VIA FBCVRCO AT
001700*               TRAJECTORY CLOSE-OUT.  REWRITES ALL THREE CARRIED
001800*               FILES IN FULL AT END OF RUN FOR THE NEXT STEP.
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* FBC0103 04/03/1991 PKR    - INITIAL VERSION FOR THE OUTBOUND
002300*                            UNIT BACKLOG PROJECT.
002400*-----------------------------------------------------------------
002500* FBC0128 09/09/1992 PKR    - CR 1090 CELL TABLE WAS NOT KEPT IN
002600*                            ASCENDING SEQUENCE ON INSERT - SEARCH
002700*                            ALL WAS SKIPPING CELLS ADDED MID-RUN.
002800*                            ADDED THE SORTED-INSERT SHIFT LOGIC.
002900*-----------------------------------------------------------------
003000* FBC0155 21/06/1995 ACNRJR - CR 1223 RULE B-3 WAS REJECTING A
003100*                            SECOND "CREATION" EVENT AGAINST AN
003200*                            ENTITY ALREADY ON THE TRAJECTORY
003300*                            TABLE - SPEC SAYS TREAT AS CONTINU-
003400*                            ATION, NOT A NEW ROW.  FIXED.
003500*-----------------------------------------------------------------
003600* FBC0186 14/02/1998 DHOL   - CR 1347 CELL REMOVAL WAS FIRING ON
003700*                            POPULATION=0 ALONE - RULE B-2 NEEDS
003800*                            THE PRESENT-SET EMPTY TOO.  SEPARATED
003900*                            THE TWO COUNTERS' TESTS.
004000*-----------------------------------------------------------------
004100* FBC0199 30/11/1998 MOKN   - Y2K REMEDIATION.  REVIEWED ALL DATE
004200*                            FIELDS - ALL ARE CCYYMMDD ALREADY.
004300*                            NO EXPOSURE FOUND.
004400*-----------------------------------------------------------------
004500* FBC0220 11/07/2003 DHOL   - CR 1455 WIDENED WS-TRAJ-TABLE AND
004600*                            WS-CELL-TABLE AFTER THE WAREHOUSE
004700*                            CONSOLIDATION PROJECT PUSHED IN-
004800*                            FLIGHT ENTITY COUNTS WELL PAST THE
004900*                            ORIGINAL SIZING.
005000*-----------------------------------------------------------------
005100* FBC0252 19/04/2008 MOKN   - CR 1560 DISCARDED-EVENTS-COUNT WAS
005200*                            NOT BEING BUMPED WHEN AN ENTITY WAS
005300*                            NEVER CREATED THIS RUN - TRACED TO A
005400*                            MISSING ELSE BRANCH IN C100.  FIXED.
005500*-----------------------------------------------------------------
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
006400                       ON STATUS IS U0-ON
006500                       OFF STATUS IS U0-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TRANSITION-EVENTS ASSIGN TO DATABASE-TRANSEVT
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100     SELECT OPEN-TRAJECTORIES ASSIGN TO DATABASE-OPENTRAJ
007200            ORGANIZATION      IS SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400     SELECT CELL-SNAPSHOT     ASSIGN TO DATABASE-CELLSNAP
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700     SELECT BACKLOG-CONTROL   ASSIGN TO DATABASE-BACKCTL
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000*
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600**************
008700 FD  TRANSITION-EVENTS
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS TEVT-FILE-REC.
009000 01  TEVT-FILE-REC.
009100     COPY TEVT.
009200*
009300 FD  OPEN-TRAJECTORIES
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS TRAJ-FILE-REC.
009600 01  TRAJ-FILE-REC.
009700     COPY TRAJ.
009800*
009900 FD  CELL-SNAPSHOT
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS CELL-FILE-REC.
010200 01  CELL-FILE-REC.
010300     COPY CELL.
010400*
010500 FD  BACKLOG-CONTROL
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS CTL-FILE-REC.
010800 01  CTL-FILE-REC.
010900     COPY BCTL.
011000*
011100 WORKING-STORAGE SECTION.
011200*************************
011300 01  FILLER                  PIC X(24) VALUE
011400     "** PROGRAM FBCMAIN   **".
011500*
011600* ------------------ PROGRAM WORKING STORAGE ------------------*
011700 01  WK-C-COMMON.
011800     COPY FBCVWRK.
011900*
012000* RUN-WIDE COUNT OF TRANSITION-EVENTS READ - NOT PART OF ANY
012100* PRINTED TOTAL, JUST A SANITY CHECK AGAINST THE INPUT FILE'S OWN
012200* RECORD COUNT WHEN A RUN IS QUESTIONED.
012300 77  WS-EVENT-COUNT               PIC 9(08) COMP VALUE ZERO.
012400*
012500* PARMS FOR THE CALL TO FBCVSTA - RE-USED FOR BOTH OLD AND NEW
012600* SIDE OF THE EVENT CURRENTLY BEING MERGED.  WK-C-VSTA-HWM IS
012700* THE RUN-WIDE DATE-IN HIGH-WATER MARK - CARRIED ACROSS EVERY
012800* CALL, NOT RESET PER EVENT.
012900 01  WS-VSTA-PARMS.
013000     COPY VSTA.
013100 01  WS-VSTA-PARMS-CHARS REDEFINES WS-VSTA-PARMS PIC X(223).
013200*
013300* PARM FOR THE CALL TO FBCVRCO AT TRAJECTORY CLOSE-OUT - BUILT BY
013400* GROUP-MOVING A WS-TRAJ-TABLE ENTRY'S BYTES STRAIGHT ACROSS (SEE
013500* A200/C700 BELOW) - NO FIELD-BY-FIELD COPY NEEDED, THE LAYOUTS
013600* LINE UP.
013700 01  WS-VRCO-TRAJ.
013800     COPY TRAJ.
013900 01  WS-VRCO-TRAJ-CHARS REDEFINES WS-VRCO-TRAJ PIC X(7272).
014000 01  WS-VRCO-RESULT.
014100     COPY VRCO.
014200*
014300* ----------------- OPEN-TRAJECTORIES IN-MEMORY TABLE -----------*
014400* ONE ENTRY PER IN-FLIGHT ENTITY - TABLE IS KEPT IN ASCENDING
014500* ENTITY-ID SEQUENCE FOR SEARCH ALL.  NO ISAM/KSDS HERE -
014600* OPEN-TRAJECTORIES IS A PLAIN SEQUENTIAL FILE - SO THE WHOLE
014700* THING LIVES IN WORKING STORAGE FOR THE DURATION OF THE RUN.
014800* FIELDS BELOW MIRROR TRAJ.CPYBK FIELD FOR FIELD (SAME WIDTHS,
014900* SAME ORDER) SO A TABLE ENTRY CAN BE GROUP-MOVED STRAIGHT TO OR
015000* FROM THE OPEN-TRAJECTORIES FD RECORD OR THE FBCVRCO CALL PARM
015100* WITHOUT TOUCHING INDIVIDUAL FIELDS.
015200 01  WS-TRAJ-TABLE.
015300     05  WS-TRAJ-TBL-COUNT       PIC S9(04) COMP VALUE ZERO.
015400     05  WS-TRAJ-TBL-ENTRY  OCCURS 1 TO 500 TIMES
015500              DEPENDING ON WS-TRAJ-TBL-COUNT
015600              ASCENDING KEY IS WS-OT-ENTID
015700              INDEXED BY TRJ-IDX.
015800         10  WS-OT-ENTID             PIC 9(18).
015900         10  WS-OT-EVTCNT            PIC 9(04).
016000         10  WS-OT-EVENTS  OCCURS 24 TIMES.
016100             15  WS-OTE-EVENTID          PIC 9(18).
016200             15  WS-OTE-ARRSERNO         PIC 9(18).
016300             15  WS-OTE-ENTID            PIC 9(18).
016400             15  WS-OTE-ENTTYPE          PIC X(20).
016500             15  WS-OTE-STRUCTVER        PIC 9(04).
016600             15  WS-OTE-OLD-PRESENT      PIC X(01).
016700             15  WS-OTE-OLD-WHSEID       PIC X(10).
016800             15  WS-OTE-OLD-GRPTYPE      PIC X(20).
016900             15  WS-OTE-OLD-STATUS       PIC X(20).
017000             15  WS-OTE-OLD-STORID       PIC X(30).
017100             15  WS-OTE-OLD-CREDTE       PIC 9(08).
017200             15  WS-OTE-OLD-CRETIM       PIC 9(06).
017300             15  WS-OTE-OLD-CREPRES      PIC X(01).
017400             15  WS-OTE-OLD-ETDDTE       PIC 9(08).
017500             15  WS-OTE-OLD-ETDTIM       PIC 9(06).
017600             15  WS-OTE-OLD-ULTFLAG      PIC X(01).
017700             15  WS-OTE-NEW-PRESENT      PIC X(01).
017800             15  WS-OTE-NEW-WHSEID       PIC X(10).
017900             15  WS-OTE-NEW-GRPTYPE      PIC X(20).
018000             15  WS-OTE-NEW-STATUS       PIC X(20).
018100             15  WS-OTE-NEW-STORID       PIC X(30).
018200             15  WS-OTE-NEW-CREDTE       PIC 9(08).
018300             15  WS-OTE-NEW-CRETIM       PIC 9(06).
018400             15  WS-OTE-NEW-CREPRES      PIC X(01).
018500             15  WS-OTE-NEW-ETDDTE       PIC 9(08).
018600             15  WS-OTE-NEW-ETDTIM       PIC 9(06).
018700             15  WS-OTE-NEW-ULTFLAG      PIC X(01).
018800     05  FILLER                  PIC X(04).
018900*
019000* ----------------- CELL-SNAPSHOT IN-MEMORY TABLE ---------------*
019100* KEPT IN ASCENDING SEQUENCE ON THE 5 CLASSIFICATION COLUMNS
019200* (DEADLINE COUNTS AS ONE PARTITION, DATE+TIME) FOR SEARCH ALL.
019300 01  WS-CELL-TABLE.
019400     05  WS-CELL-TBL-COUNT       PIC S9(04) COMP VALUE ZERO.
019500     05  WS-CELL-TBL-ENTRY  OCCURS 1 TO 1000 TIMES
019600              DEPENDING ON WS-CELL-TBL-COUNT
019700              ASCENDING KEY IS WS-CT-LOGCTR WS-CT-WORKFLOW
019800                               WS-CT-DEADDTE WS-CT-DEADTIM
019900                               WS-CT-STATUS WS-CT-AREA
020000              INDEXED BY CEL-IDX.
020100         10  WS-CT-LOGCTR            PIC X(10).
020200         10  WS-CT-WORKFLOW          PIC X(20).
020300         10  WS-CT-DEADDTE           PIC 9(08).
020400         10  WS-CT-DEADTIM           PIC 9(06).
020500         10  WS-CT-STATUS            PIC X(20).
020600         10  WS-CT-AREA              PIC X(10).
020700         10  WS-CT-POPULATN          PIC S9(09).
020800         10  WS-CT-PRESCNT           PIC 9(09).
020900         10  WS-CT-ADDWHPRS          PIC 9(09).
021000         10  WS-CT-RMVWHABS          PIC 9(09).
021100     05  FILLER                  PIC X(04).
021200*
021300* ------------- WITHIN-RUN CELL PRESENT-SET TRACKING ------------*
021400* RULE B-2 - PRESENT-SET MEMBERSHIP PER ENTITY, PER CELL.  NOT A
021500* CARRIED FILE - CELL-SNAPSHOT ONLY CARRIES THE COUNT FORWARD
021600* (CELL-PRESENT-COUNT), SO THIS TABLE STARTS EMPTY EACH RUN AND
021700* IS BUILT UP AS EVENTS ARE MERGED.  PLAIN LINEAR TABLE - SMALL
021800* ENOUGH, AND CHURNS TOO FAST FOR A SORTED SEARCH ALL TO PAY OFF.
021900 01  WS-PRESENT-TABLE.
022000     05  WS-PRES-TBL-COUNT       PIC S9(04) COMP VALUE ZERO.
022100     05  WS-PRES-TBL-ENTRY  OCCURS 2000 TIMES.
022200         10  WS-PR-LOGCTR            PIC X(10).
022300         10  WS-PR-WORKFLOW          PIC X(20).
022400         10  WS-PR-DEADDTE           PIC 9(08).
022500         10  WS-PR-DEADTIM           PIC 9(06).
022600         10  WS-PR-STATUS            PIC X(20).
022700         10  WS-PR-AREA              PIC X(10).
022800         10  WS-PR-ENTID             PIC 9(18).
022900         10  WS-PR-IN-USE            PIC X(01) VALUE "N".
023000             88  WS-PR-SLOT-IN-USE       VALUE "Y".
023100     05  FILLER                  PIC X(04).
023200*
023300* ---------------- CURRENT EVENT'S DERIVED STATE ---------------*
023400 01  WS-OLD-STATE.
023500     COPY ESTA.
023600 01  WS-NEW-STATE.
023700     COPY ESTA.
023800*
023900* DEBUG TRACE OF A CELL KEY - GATED BY UPSI-0, SEE Y100.
024000 01  WS-TRACE-CELL-KEY.
024100     05  WS-TRC-LOGCTR           PIC X(10).
024200     05  WS-TRC-WORKFLOW         PIC X(20).
024300     05  WS-TRC-DEADDTE          PIC 9(08).
024400     05  WS-TRC-DEADTIM          PIC 9(06).
024500     05  WS-TRC-STATUS           PIC X(20).
024600     05  WS-TRC-AREA             PIC X(10).
024700     05  FILLER                  PIC X(02).
024800 01  WS-TRACE-CELL-KEY-CHARS REDEFINES WS-TRACE-CELL-KEY
024900     PIC X(76).
025000*
025100* THE CLASSIFICATION VALUES OF "THE SIDE WE ARE CURRENTLY LOOKING
025200* UP OR BUILDING A CELL FOR" - LOADED FROM WS-OLD-STATE OR
025300* WS-NEW-STATE (SAME LAYOUT AS ESTA'S FIRST SIX FIELDS, SO A
025400* STRAIGHT GROUP MOVE LOADS ALL SIX AT ONCE - SEE C400/C500).
025500 01  WS-CELL-LOOKUP-KEY.
025600     05  WS-CLK-LOGCTR           PIC X(10).
025700     05  WS-CLK-WORKFLOW         PIC X(20).
025800     05  WS-CLK-STATUS           PIC X(20).
025900     05  WS-CLK-AREA             PIC X(10).
026000     05  WS-CLK-DEADDTE          PIC 9(08).
026100     05  WS-CLK-DEADTIM          PIC 9(06).
026200     05  FILLER                  PIC X(02).
026300*
026400* SORT-KEY WORK AREAS FOR THE CELL TABLE'S SORTED-INSERT LOGIC -
026500* SAME SIX COLUMNS AS THE ASCENDING KEY ABOVE, IN THAT PRIORITY
026600* ORDER, ALL ALPHANUMERIC SO THE TWO CAN BE COMPARED AS ONE
026700* GROUP RATHER THAN FIELD BY FIELD.
026800 01  WS-NEW-CELL-SORT-KEY.
026900     05  WS-NCS-LOGCTR           PIC X(10).
027000     05  WS-NCS-WORKFLOW         PIC X(20).
027100     05  WS-NCS-DEADDTE          PIC X(08).
027200     05  WS-NCS-DEADTIM          PIC X(06).
027300     05  WS-NCS-STATUS           PIC X(20).
027400     05  WS-NCS-AREA             PIC X(10).
027500     05  FILLER                  PIC X(02) VALUE SPACES.
027600 01  WS-ENTRY-CELL-SORT-KEY.
027700     05  WS-ECS-LOGCTR           PIC X(10).
027800     05  WS-ECS-WORKFLOW         PIC X(20).
027900     05  WS-ECS-DEADDTE          PIC X(08).
028000     05  WS-ECS-DEADTIM          PIC X(06).
028100     05  WS-ECS-STATUS           PIC X(20).
028200     05  WS-ECS-AREA             PIC X(10).
028300     05  FILLER                  PIC X(02) VALUE SPACES.
028400*
028500 01  WS-WORK-AREA.
028600     05  WS-N-IDX                PIC S9(04) COMP VALUE ZERO.
028700     05  WS-N-SHIFT-IDX           PIC S9(04) COMP VALUE ZERO.
028800     05  WS-N-FOUND-IDX           PIC S9(04) COMP VALUE ZERO.
028900     05  WS-N-INSERT-AT           PIC S9(04) COMP VALUE ZERO.
029000     05  WS-N-TRAJ-IDX            PIC S9(04) COMP VALUE ZERO.
029100     05  WS-N-EVT-IDX             PIC S9(04) COMP VALUE ZERO.
029200     05  WS-N-PRES-IDX            PIC S9(04) COMP VALUE ZERO.
029300     05  WS-TRAJ-FOUND           PIC X(01) VALUE "N".
029400         88  WS-TRAJ-WAS-FOUND       VALUE "Y".
029500     05  WS-CELL-FOUND           PIC X(01) VALUE "N".
029600         88  WS-CELL-WAS-FOUND       VALUE "Y".
029700     05  WS-PRESENT-FOUND        PIC X(01) VALUE "N".
029800         88  WS-ENTITY-WAS-PRESENT   VALUE "Y".
029900     05  WS-EOF-SWITCH           PIC X(01) VALUE "N".
030000         88  WS-AT-EOF               VALUE "Y".
030100     05  FILLER                  PIC X(02).
030200 EJECT
030300***************
030400 PROCEDURE DIVISION.
030500***************
030600 MAIN-MODULE.
030700     PERFORM A000-INITIALIZE-RUN
030800         THRU A099-INITIALIZE-RUN-EX.
030900     PERFORM B100-READ-TRANSITION-EVENT
031000         THRU B199-READ-TRANSITION-EVENT-EX.
031100     PERFORM C100-PROCESS-EVENT
031200         THRU C199-PROCESS-EVENT-EX
031300         UNTIL WS-AT-EOF.
031400     PERFORM D000-WRITE-RUN-STATE
031500         THRU D099-WRITE-RUN-STATE-EX.
031600     PERFORM Z000-END-PROGRAM-ROUTINE
031700         THRU Z999-END-PROGRAM-ROUTINE-EX.
031800     STOP RUN.
031900 EJECT
032000*****************************************************************
032100* A000 - A399 - OPEN THE THREE CARRIED FILES AND LOAD THE TWO
032200* TABLE-DRIVEN ONES (OPEN-TRAJECTORIES/CELL-SNAPSHOT) INTO WORKING
032300* STORAGE.  BACKLOG-CONTROL IS A SINGLE RECORD, LOADED DIRECT.
032400*****************************************************************
032500 A000-INITIALIZE-RUN.
032600     OPEN INPUT TRANSITION-EVENTS.
032700     IF NOT WK-C-SUCCESSFUL
032800         DISPLAY "FBCMAIN - OPEN FAILED, TRANSITION-EVENTS"
032900         DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
033000         GO TO Y900-ABNORMAL-TERMINATION
033100     END-IF.
033200* HWM STARTS AT THE EPOCH, NOT AT ZERO - A PENDING EVENT SEEN
033300* BEFORE ANY DATE-CREATED HAS COME THROUGH MUST DERIVE DATE-IN AS
033400* 1970-01-01/000000, NOT 0000-00-00/000000 - SEE FBC0281.
033500     MOVE 19700101 TO WK-C-VSTA-HWMDTE.
033600     MOVE ZERO     TO WK-C-VSTA-HWMTIM.
033700     PERFORM A100-LOAD-CONTROL
033800         THRU A199-LOAD-CONTROL-EX.
033900     PERFORM A200-LOAD-TRAJECTORIES
034000         THRU A299-LOAD-TRAJECTORIES-EX.
034100     PERFORM A300-LOAD-CELLS
034200         THRU A399-LOAD-CELLS-EX.
034300 A099-INITIALIZE-RUN-EX.
034400     EXIT.
034500*
034600 A100-LOAD-CONTROL.
034700     OPEN INPUT BACKLOG-CONTROL.
034800     IF NOT WK-C-SUCCESSFUL
034900         DISPLAY "FBCMAIN - OPEN FAILED, BACKLOG-CONTROL"
035000         DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
035100         GO TO Y900-ABNORMAL-TERMINATION
035200     END-IF.
035300     READ BACKLOG-CONTROL.
035400     IF NOT WK-C-SUCCESSFUL
035500         IF WK-C-END-OF-FILE
035600             MOVE ZERO TO CTL-LASTARRNO
035700             MOVE ZERO TO CTL-CREATED
035800             MOVE ZERO TO CTL-TERMOK
035900             MOVE ZERO TO CTL-DISCARD
036000             MOVE ZERO TO CTL-IRREG
036100         ELSE
036200             DISPLAY "FBCMAIN - READ FAILED, BACKLOG-CONTROL"
036300             DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
036400             GO TO Y900-ABNORMAL-TERMINATION
036500         END-IF
036600     END-IF.
036700     CLOSE BACKLOG-CONTROL.
036800 A199-LOAD-CONTROL-EX.
036900     EXIT.
037000*
037100 A200-LOAD-TRAJECTORIES.
037200     OPEN INPUT OPEN-TRAJECTORIES.
037300     IF NOT WK-C-SUCCESSFUL
037400         DISPLAY "FBCMAIN - OPEN FAILED, OPEN-TRAJECTORIES"
037500         DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
037600         GO TO Y900-ABNORMAL-TERMINATION
037700     END-IF.
037800     READ OPEN-TRAJECTORIES.
037900     PERFORM A210-LOAD-ONE-TRAJECTORY
038000         THRU A219-LOAD-ONE-TRAJECTORY-EX
038100         UNTIL WK-C-END-OF-FILE.
038200     CLOSE OPEN-TRAJECTORIES.
038300 A299-LOAD-TRAJECTORIES-EX.
038400     EXIT.
038500*
038600 A210-LOAD-ONE-TRAJECTORY.
038700     IF NOT WK-C-SUCCESSFUL
038800         DISPLAY "FBCMAIN - READ FAILED, OPEN-TRAJECTORIES"
038900         DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
039000         GO TO Y900-ABNORMAL-TERMINATION
039100     END-IF.
039200     ADD 1 TO WS-TRAJ-TBL-COUNT.
039300     MOVE TRAJ-FILE-REC
039400         TO WS-TRAJ-TBL-ENTRY (WS-TRAJ-TBL-COUNT).
039500     READ OPEN-TRAJECTORIES.
039600 A219-LOAD-ONE-TRAJECTORY-EX.
039700     EXIT.
039800*
039900 A300-LOAD-CELLS.
040000     OPEN INPUT CELL-SNAPSHOT.
040100     IF NOT WK-C-SUCCESSFUL
040200         DISPLAY "FBCMAIN - OPEN FAILED, CELL-SNAPSHOT"
040300         DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
040400         GO TO Y900-ABNORMAL-TERMINATION
040500     END-IF.
040600     READ CELL-SNAPSHOT.
040700     PERFORM A310-LOAD-ONE-CELL
040800         THRU A319-LOAD-ONE-CELL-EX
040900         UNTIL WK-C-END-OF-FILE.
041000     CLOSE CELL-SNAPSHOT.
041100 A399-LOAD-CELLS-EX.
041200     EXIT.
041300*
041400 A310-LOAD-ONE-CELL.
041500     IF NOT WK-C-SUCCESSFUL
041600         DISPLAY "FBCMAIN - READ FAILED, CELL-SNAPSHOT"
041700         DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
041800         GO TO Y900-ABNORMAL-TERMINATION
041900     END-IF.
042000     ADD 1 TO WS-CELL-TBL-COUNT.
042100     MOVE CELL-FILE-REC
042200         TO WS-CELL-TBL-ENTRY (WS-CELL-TBL-COUNT).
042300     READ CELL-SNAPSHOT.
042400 A319-LOAD-ONE-CELL-EX.
042500     EXIT.
042600 EJECT
042700*****************************************************************
042800* B100 - READ THE NEXT TRANSITION-EVENT.  ARRIVAL ORDER (RULE B-1)
042900* IS CHECKED IN C110, NOT HERE - THIS PARAGRAPH ONLY DRIVES
043000* WS-EOF-SWITCH FOR THE MAIN LOOP.
043100*****************************************************************
043200 B100-READ-TRANSITION-EVENT.
043300     READ TRANSITION-EVENTS.
043400     IF NOT WK-C-SUCCESSFUL
043500         IF WK-C-END-OF-FILE
043600             MOVE "Y" TO WS-EOF-SWITCH
043700         ELSE
043800             DISPLAY "FBCMAIN - READ FAILED, TRANSITION-EVENTS"
043900             DISPLAY "FBCMAIN - FILE STATUS " WK-C-FILE-STATUS
044000             GO TO Y900-ABNORMAL-TERMINATION
044100         END-IF
044200     END-IF.
044300 B199-READ-TRANSITION-EVENT-EX.
044400     EXIT.
044500 EJECT
044600*****************************************************************
044700* C100 - ONE TRANSITION-EVENT, MERGED INTO THE BACKLOG.  RULE B-3
044800* ACCEPT WHEN A TRAJECTORY ALREADY EXISTS FOR THIS ENTITY, OR WHEN
044900* THE OLD SIDE IS NOT PRESENT (A GENUINE CREATION).  OTHERWISE THE
045000* EVENT REFERS TO AN ENTITY WE NEVER SAW CREATED - DISCARD IT.
045100*****************************************************************
045200 C100-PROCESS-EVENT.
045300     ADD 1                       TO WS-EVENT-COUNT.
045400     PERFORM C110-CHECK-ARRIVAL-ORDER
045500         THRU C119-CHECK-ARRIVAL-ORDER-EX.
045600     MOVE TEVT-ARRSERNO TO CTL-LASTARRNO.
045700     PERFORM C200-FIND-TRAJECTORY
045800         THRU C299-FIND-TRAJECTORY-EX.
045900     IF WS-TRAJ-WAS-FOUND OR TEVT-OLD-PRESENT = "N"
046000         PERFORM C300-APPEND-EVENT
046100             THRU C399-APPEND-EVENT-EX
046200         PERFORM C400-HANDLE-OLD-SIDE
046300             THRU C499-HANDLE-OLD-SIDE-EX
046400         PERFORM C500-HANDLE-NEW-SIDE
046500             THRU C599-HANDLE-NEW-SIDE-EX
046600     ELSE
046700         ADD 1 TO CTL-DISCARD
046800     END-IF.
046900     PERFORM B100-READ-TRANSITION-EVENT
047000         THRU B199-READ-TRANSITION-EVENT-EX.
047100 C199-PROCESS-EVENT-EX.
047200     EXIT.
047300*
047400* RULE B-1 - ARRIVAL SERIAL NUMBERS MUST STRICTLY INCREASE ACROSS
047500* THE WHOLE EXTRACT.  THE EXTRACT IS SUPPOSED TO BE PRODUCED IN
047600* THIS ORDER - IF IT IS NOT, SOMETHING UPSTREAM IS BROKEN AND WE
047700* STOP RATHER THAN MERGE A BACKLOG WE CANNOT TRUST.
047800 C110-CHECK-ARRIVAL-ORDER.
047900     IF TEVT-ARRSERNO NOT > CTL-LASTARRNO
048000         DISPLAY "FBCMAIN - ARRIVAL SEQUENCE OUT OF ORDER"
048100         DISPLAY "FBCMAIN - EVENT ARRSERNO " TEVT-ARRSERNO
048200         DISPLAY "FBCMAIN - LAST  ARRSERNO " CTL-LASTARRNO
048300         GO TO Y900-ABNORMAL-TERMINATION
048400     END-IF.
048500 C119-CHECK-ARRIVAL-ORDER-EX.
048600     EXIT.
048700*
048800 C200-FIND-TRAJECTORY.
048900     MOVE "N" TO WS-TRAJ-FOUND.
049000     MOVE ZERO TO WS-N-TRAJ-IDX.
049100     IF WS-TRAJ-TBL-COUNT > ZERO
049200         SET TRJ-IDX TO 1
049300         SEARCH ALL WS-TRAJ-TBL-ENTRY
049400             AT END
049500                 MOVE "N" TO WS-TRAJ-FOUND
049600             WHEN WS-OT-ENTID (TRJ-IDX) = TEVT-ENTID
049700                 MOVE "Y" TO WS-TRAJ-FOUND
049800                 SET WS-N-TRAJ-IDX TO TRJ-IDX
049900         END-SEARCH
050000     END-IF.
050100 C299-FIND-TRAJECTORY-EX.
050200     EXIT.
050300*
050400 C300-APPEND-EVENT.
050500     IF NOT WS-TRAJ-WAS-FOUND
050600         PERFORM C310-ADD-TRAJECTORY
050700             THRU C319-ADD-TRAJECTORY-EX
050800     END-IF.
050900     IF WS-OT-EVTCNT (WS-N-TRAJ-IDX) < 24
051000         ADD 1 TO WS-OT-EVTCNT (WS-N-TRAJ-IDX)
051100         PERFORM C320-STORE-EVENT
051200             THRU C329-STORE-EVENT-EX
051300     ELSE
051400         DISPLAY "FBCMAIN - TRAJECTORY EVENT TABLE FULL"
051500         DISPLAY "FBCMAIN - ENTITY ID " TEVT-ENTID
051600         GO TO Y900-ABNORMAL-TERMINATION
051700     END-IF.
051800 C399-APPEND-EVENT-EX.
051900     EXIT.
052000*
052100* SORTED-INSERT-WITH-SHIFT, ASCENDING ON WS-OT-ENTID.  FBC0128
052200* ADDED THIS WHEN AN UNSORTED APPEND-AT-END WAS FOUND TO BREAK THE
052300* SEARCH ALL ONCE A SECOND ENTITY WAS ADDED MID-RUN.
052400 C310-ADD-TRAJECTORY.
052500     IF WS-TRAJ-TBL-COUNT NOT < 500
052600         DISPLAY "FBCMAIN - OPEN-TRAJECTORIES TABLE FULL"
052700         GO TO Y900-ABNORMAL-TERMINATION
052800     END-IF.
052900     MOVE 1 TO WS-N-INSERT-AT.
053000     PERFORM C315-ADVANCE-INSERT-POINT
053100         THRU C316-ADVANCE-INSERT-POINT-EX
053200         UNTIL WS-N-INSERT-AT > WS-TRAJ-TBL-COUNT
053300             OR WS-OT-ENTID (WS-N-INSERT-AT) >= TEVT-ENTID.
053400     MOVE WS-TRAJ-TBL-COUNT TO WS-N-SHIFT-IDX.
053500     PERFORM C317-SHIFT-TRAJECTORIES-UP
053600         THRU C318-SHIFT-TRAJECTORIES-UP-EX
053700         UNTIL WS-N-SHIFT-IDX < WS-N-INSERT-AT.
053800     ADD 1 TO WS-TRAJ-TBL-COUNT.
053900     MOVE TEVT-ENTID TO WS-OT-ENTID (WS-N-INSERT-AT).
054000     MOVE ZERO TO WS-OT-EVTCNT (WS-N-INSERT-AT).
054100     SET WS-N-TRAJ-IDX TO WS-N-INSERT-AT.
054200 C319-ADD-TRAJECTORY-EX.
054300     EXIT.
054400*
054500 C315-ADVANCE-INSERT-POINT.
054600     ADD 1 TO WS-N-INSERT-AT.
054700 C316-ADVANCE-INSERT-POINT-EX.
054800     EXIT.
054900*
055000 C317-SHIFT-TRAJECTORIES-UP.
055100     MOVE WS-TRAJ-TBL-ENTRY (WS-N-SHIFT-IDX)
055200         TO WS-TRAJ-TBL-ENTRY (WS-N-SHIFT-IDX + 1).
055300     SUBTRACT 1 FROM WS-N-SHIFT-IDX.
055400 C318-SHIFT-TRAJECTORIES-UP-EX.
055500     EXIT.
055600*
055700* THE WHOLE INCOMING TEVT ROW LANDS IN ONE EVENT SLOT - TEVT AND
055800* TRJE ARE FIELD-FOR-FIELD IDENTICAL, SO ONE GROUP MOVE DOES IT.
055900 C320-STORE-EVENT.
056000     MOVE WS-OT-EVTCNT (WS-N-TRAJ-IDX) TO WS-N-EVT-IDX.
056100     MOVE TEVT-FILE-REC
056200         TO WS-OT-EVENTS (WS-N-TRAJ-IDX WS-N-EVT-IDX).
056300 C329-STORE-EVENT-EX.
056400     EXIT.
056500 EJECT
056600*****************************************************************
056700* C400 - OLD SIDE OF THE EVENT (STEP 4B).  WHEN PRESENT, DERIVE
056800* ITS CELL AND TAKE ONE UNIT OUT OF THAT CELL'S POPULATION AND
056900* PRESENT-SET - UNCONDITIONALLY, PER RULE B-2.  WHEN ABSENT, THIS
057000* IS A BRAND-NEW ENTITY.
057100*****************************************************************
057200 C400-HANDLE-OLD-SIDE.
057300     IF TEVT-OLD-PRESENT = "Y"
057400         MOVE TEVT-OLD-WHSEID    TO WK-C-VSTA-WHSEID
057500         MOVE TEVT-OLD-GRPTYPE   TO WK-C-VSTA-GRPTYPE
057600         MOVE TEVT-OLD-STATUS    TO WK-C-VSTA-STATUS
057700         MOVE TEVT-OLD-STORID    TO WK-C-VSTA-STORID
057800         MOVE TEVT-OLD-CREDTE    TO WK-C-VSTA-CREDTE
057900         MOVE TEVT-OLD-CRETIM    TO WK-C-VSTA-CRETIM
058000         MOVE TEVT-OLD-CREPRES   TO WK-C-VSTA-CREPRES
058100         MOVE TEVT-OLD-ETDDTE    TO WK-C-VSTA-ETDDTE
058200         MOVE TEVT-OLD-ETDTIM    TO WK-C-VSTA-ETDTIM
058300         MOVE TEVT-OLD-ULTFLAG   TO WK-C-VSTA-ULTFLAG
058400         CALL "FBCVSTA" USING WS-VSTA-PARMS
058500         MOVE WK-C-VSTA-OUTPUT TO WS-OLD-STATE
058600         MOVE WS-OLD-STATE TO WS-CELL-LOOKUP-KEY
058700         PERFORM C600-FIND-OR-ADD-CELL
058800             THRU C699-FIND-OR-ADD-CELL-EX
058900         SUBTRACT 1 FROM WS-CT-POPULATN (WS-N-FOUND-IDX)
059000         PERFORM C900-REMOVE-FROM-PRESENT-SET
059100             THRU C999-REMOVE-FROM-PRESENT-SET-EX
059200         PERFORM C440-MAYBE-DELETE-CELL
059300             THRU C449-MAYBE-DELETE-CELL-EX
059400     ELSE
059500         ADD 1 TO CTL-CREATED
059600     END-IF.
059700 C499-HANDLE-OLD-SIDE-EX.
059800     EXIT.
059900*
060000* ONCE POPULATION AND PRESENT-COUNT BOTH FALL TO ZERO, THE CELL NO
060100* LONGER DESCRIBES ANY BACKLOG - DROP THE ROW SO CELL-SNAPSHOT
060200* DOES NOT GROW WITHOUT BOUND OVER MANY RUNS.
060300 C440-MAYBE-DELETE-CELL.
060400     IF WS-CT-POPULATN (WS-N-FOUND-IDX) NOT > ZERO
060500             AND WS-CT-PRESCNT (WS-N-FOUND-IDX) NOT > ZERO
060600         MOVE WS-N-FOUND-IDX TO WS-N-SHIFT-IDX
060700         PERFORM C445-SHIFT-CELLS-DOWN
060800             THRU C446-SHIFT-CELLS-DOWN-EX
060900             UNTIL WS-N-SHIFT-IDX NOT < WS-CELL-TBL-COUNT
061000         SUBTRACT 1 FROM WS-CELL-TBL-COUNT
061100     END-IF.
061200 C449-MAYBE-DELETE-CELL-EX.
061300     EXIT.
061400*
061500 C445-SHIFT-CELLS-DOWN.
061600     MOVE WS-CELL-TBL-ENTRY (WS-N-SHIFT-IDX + 1)
061700         TO WS-CELL-TBL-ENTRY (WS-N-SHIFT-IDX).
061800     ADD 1 TO WS-N-SHIFT-IDX.
061900 C446-SHIFT-CELLS-DOWN-EX.
062000     EXIT.
062100 EJECT
062200*****************************************************************
062300* C500 - NEW SIDE OF THE EVENT (STEP 4C).  WHEN PRESENT AND NOT
062400* ULTIMATE, THE UNIT MOVES INTO THE NEW CELL.  WHEN ABSENT, OR
062500* PRESENT BUT ULTIMATE, THE TRAJECTORY TERMINATES - NO CELL IS
062600* TOUCHED FOR THE NEW SIDE EITHER WAY.
062700*****************************************************************
062800 C500-HANDLE-NEW-SIDE.
062900     IF TEVT-NEW-PRESENT = "Y"
063000         MOVE TEVT-NEW-WHSEID    TO WK-C-VSTA-WHSEID
063100         MOVE TEVT-NEW-GRPTYPE   TO WK-C-VSTA-GRPTYPE
063200         MOVE TEVT-NEW-STATUS    TO WK-C-VSTA-STATUS
063300         MOVE TEVT-NEW-STORID    TO WK-C-VSTA-STORID
063400         MOVE TEVT-NEW-CREDTE    TO WK-C-VSTA-CREDTE
063500         MOVE TEVT-NEW-CRETIM    TO WK-C-VSTA-CRETIM
063600         MOVE TEVT-NEW-CREPRES   TO WK-C-VSTA-CREPRES
063700         MOVE TEVT-NEW-ETDDTE    TO WK-C-VSTA-ETDDTE
063800         MOVE TEVT-NEW-ETDTIM    TO WK-C-VSTA-ETDTIM
063900         MOVE TEVT-NEW-ULTFLAG   TO WK-C-VSTA-ULTFLAG
064000         CALL "FBCVSTA" USING WS-VSTA-PARMS
064100         MOVE WK-C-VSTA-OUTPUT TO WS-NEW-STATE
064200         IF ESTA-ULTFLAG OF WS-NEW-STATE = "N"
064300             MOVE WS-NEW-STATE TO WS-CELL-LOOKUP-KEY
064400             PERFORM C600-FIND-OR-ADD-CELL
064500                 THRU C699-FIND-OR-ADD-CELL-EX
064600             ADD 1 TO WS-CT-POPULATN (WS-N-FOUND-IDX)
064700             PERFORM C800-ADD-TO-PRESENT-SET
064800                 THRU C899-ADD-TO-PRESENT-SET-EX
064900         ELSE
065000             PERFORM C700-CLOSE-TRAJECTORY
065100                 THRU C799-CLOSE-TRAJECTORY-EX
065200         END-IF
065300     ELSE
065400         PERFORM C700-CLOSE-TRAJECTORY
065500             THRU C799-CLOSE-TRAJECTORY-EX
065600     END-IF.
065700 C599-HANDLE-NEW-SIDE-EX.
065800     EXIT.
065900 EJECT
066000*****************************************************************
066100* C600 - LOCATE THE CELL FOR WS-CELL-LOOKUP-KEY, ADDING A NEW ROW
066200* IF THIS RUN HAS NOT SEEN THAT COMBINATION OF THE 5 CLASSIFI-
066300* COLUMNS BEFORE.  WS-N-FOUND-IDX IS SET ON EXIT EITHER WAY.
066400* AREA IS STAMPED "N/A" HERE WHEN FBCVSTA LEFT IT BLANK, SO
066500* THE CELL TABLE NEVER CARRIES A SPACE-FILLED PARTITION COLUMN.
066600*****************************************************************
066700 C600-FIND-OR-ADD-CELL.
066800     MOVE "N" TO WS-CELL-FOUND.
066900     IF WS-CLK-AREA = SPACES
067000         MOVE "N/A" TO WS-CLK-AREA
067100     END-IF.
067200     IF WS-CELL-TBL-COUNT > ZERO
067300         SET CEL-IDX TO 1
067400         SEARCH ALL WS-CELL-TBL-ENTRY
067500             AT END
067600                 MOVE "N" TO WS-CELL-FOUND
067700             WHEN WS-CT-LOGCTR (CEL-IDX)   = WS-CLK-LOGCTR
067800              AND WS-CT-WORKFLOW (CEL-IDX) = WS-CLK-WORKFLOW
067900              AND WS-CT-DEADDTE (CEL-IDX)  = WS-CLK-DEADDTE
068000              AND WS-CT-DEADTIM (CEL-IDX)  = WS-CLK-DEADTIM
068100              AND WS-CT-STATUS (CEL-IDX)   = WS-CLK-STATUS
068200              AND WS-CT-AREA (CEL-IDX)     = WS-CLK-AREA
068300                 MOVE "Y" TO WS-CELL-FOUND
068400                 SET WS-N-FOUND-IDX TO CEL-IDX
068500         END-SEARCH
068600     END-IF.
068700     IF NOT WS-CELL-WAS-FOUND
068800         PERFORM C610-ADD-CELL
068900             THRU C619-ADD-CELL-EX
069000     END-IF.
069100     IF U0-ON
069200         PERFORM Y100-TRACE-CELL-KEY
069300             THRU Y199-TRACE-CELL-KEY-EX
069400     END-IF.
069500 C699-FIND-OR-ADD-CELL-EX.
069600     EXIT.
069700*
069800* SORTED-INSERT-WITH-SHIFT ON THE 6-COLUMN ASCENDING KEY.  NO
069900* SINGLE FIELD COMPARE WILL DO HERE, SO WS-NEW-CELL-SORT-KEY AND
070000* WS-ENTRY-CELL-SORT-KEY STAGE THE SAME SIX COLUMNS AS PLAIN
070100* ALPHANUMERIC, IN KEY-PRIORITY ORDER, AND ARE COMPARED AS ONE
070200* GROUP.
070300 C610-ADD-CELL.
070400     IF WS-CELL-TBL-COUNT NOT < 1000
070500         DISPLAY "FBCMAIN - CELL-SNAPSHOT TABLE FULL"
070600         GO TO Y900-ABNORMAL-TERMINATION
070700     END-IF.
070800     MOVE WS-CLK-LOGCTR     TO WS-NCS-LOGCTR.
070900     MOVE WS-CLK-WORKFLOW   TO WS-NCS-WORKFLOW.
071000     MOVE WS-CLK-DEADDTE    TO WS-NCS-DEADDTE.
071100     MOVE WS-CLK-DEADTIM    TO WS-NCS-DEADTIM.
071200     MOVE WS-CLK-STATUS     TO WS-NCS-STATUS.
071300     MOVE WS-CLK-AREA       TO WS-NCS-AREA.
071400     MOVE 1 TO WS-N-INSERT-AT.
071500     PERFORM C612-LOAD-ENTRY-SORT-KEY
071600         THRU C613-LOAD-ENTRY-SORT-KEY-EX.
071700     PERFORM C615-ADVANCE-CELL-INSERT-POINT
071800         THRU C616-ADVANCE-CELL-INSERT-POINT-EX
071900         UNTIL WS-N-INSERT-AT > WS-CELL-TBL-COUNT
072000             OR WS-ENTRY-CELL-SORT-KEY NOT < WS-NEW-CELL-SORT-KEY.
072100     MOVE WS-CELL-TBL-COUNT TO WS-N-SHIFT-IDX.
072200     PERFORM C617-SHIFT-CELLS-UP
072300         THRU C618-SHIFT-CELLS-UP-EX
072400         UNTIL WS-N-SHIFT-IDX < WS-N-INSERT-AT.
072500     ADD 1 TO WS-CELL-TBL-COUNT.
072600     MOVE WS-CLK-LOGCTR   TO WS-CT-LOGCTR (WS-N-INSERT-AT).
072700     MOVE WS-CLK-WORKFLOW TO WS-CT-WORKFLOW (WS-N-INSERT-AT).
072800     MOVE WS-CLK-DEADDTE  TO WS-CT-DEADDTE (WS-N-INSERT-AT).
072900     MOVE WS-CLK-DEADTIM  TO WS-CT-DEADTIM (WS-N-INSERT-AT).
073000     MOVE WS-CLK-STATUS   TO WS-CT-STATUS (WS-N-INSERT-AT).
073100     MOVE WS-CLK-AREA     TO WS-CT-AREA (WS-N-INSERT-AT).
073200     MOVE ZERO TO WS-CT-POPULATN (WS-N-INSERT-AT).
073300     MOVE ZERO TO WS-CT-PRESCNT (WS-N-INSERT-AT).
073400     MOVE ZERO TO WS-CT-ADDWHPRS (WS-N-INSERT-AT).
073500     MOVE ZERO TO WS-CT-RMVWHABS (WS-N-INSERT-AT).
073600     SET WS-N-FOUND-IDX TO WS-N-INSERT-AT.
073700 C619-ADD-CELL-EX.
073800     EXIT.
073900*
074000* STAGES THE CANDIDATE ENTRY'S SIX CLASSIFICATION COLUMNS AS ONE
074100* ALPHANUMERIC SORT KEY FOR THE GROUP COMPARE ABOVE.  LEFT
074200* UNTOUCHED ONCE WS-N-INSERT-AT RUNS PAST THE LAST ENTRY - THE
074300* LOOP'S FIRST UNTIL CLAUSE ALREADY STOPS ON THAT CASE.
074400 C612-LOAD-ENTRY-SORT-KEY.
074500     IF WS-N-INSERT-AT NOT > WS-CELL-TBL-COUNT
074600         MOVE WS-CT-LOGCTR (WS-N-INSERT-AT)   TO WS-ECS-LOGCTR
074700         MOVE WS-CT-WORKFLOW (WS-N-INSERT-AT) TO WS-ECS-WORKFLOW
074800         MOVE WS-CT-DEADDTE (WS-N-INSERT-AT)  TO WS-ECS-DEADDTE
074900         MOVE WS-CT-DEADTIM (WS-N-INSERT-AT)  TO WS-ECS-DEADTIM
075000         MOVE WS-CT-STATUS (WS-N-INSERT-AT)   TO WS-ECS-STATUS
075100         MOVE WS-CT-AREA (WS-N-INSERT-AT)     TO WS-ECS-AREA
075200     END-IF.
075300 C613-LOAD-ENTRY-SORT-KEY-EX.
075400     EXIT.
075500*
075600 C615-ADVANCE-CELL-INSERT-POINT.
075700     ADD 1 TO WS-N-INSERT-AT.
075800     PERFORM C612-LOAD-ENTRY-SORT-KEY
075900         THRU C613-LOAD-ENTRY-SORT-KEY-EX.
076000 C616-ADVANCE-CELL-INSERT-POINT-EX.
076100     EXIT.
076200*
076300 C617-SHIFT-CELLS-UP.
076400     MOVE WS-CELL-TBL-ENTRY (WS-N-SHIFT-IDX)
076500         TO WS-CELL-TBL-ENTRY (WS-N-SHIFT-IDX + 1).
076600     SUBTRACT 1 FROM WS-N-SHIFT-IDX.
076700 C618-SHIFT-CELLS-UP-EX.
076800     EXIT.
076900 EJECT
077000*****************************************************************
077100* C700 - TRAJECTORY CLOSE-OUT (STEP 4C, NEW SIDE ABSENT OR
077200* ULTIMATE).  HANDS THE ACCUMULATED EVENT HISTORY TO FBCVRCO FOR
077300* RECONCILIATION.  RULE C-2 - AN UNCERTAIN RESULT IS COUNTED AND
077400* REPORTED, BUT THE OPEN-TRAJECTORIES ROW STAYS OPEN FOR THE NEXT
077500* RUN TO TRY AGAIN.  ONLY A CLEAN RESULT RETIRES THE ROW.
077600*****************************************************************
077700 C700-CLOSE-TRAJECTORY.
077800     MOVE WS-TRAJ-TBL-ENTRY (WS-N-TRAJ-IDX) TO WS-VRCO-TRAJ.
077900     CALL "FBCVRCO" USING WS-VRCO-TRAJ WS-VRCO-RESULT.
078000     IF WK-C-VRCO-IS-UNCERTAIN
078100         ADD 1 TO CTL-IRREG
078200         DISPLAY "FBCMAIN - TRAJECTORY CLOSED OUT UNCERTAIN"
078300         DISPLAY "FBCMAIN - ENTITY ID "
078400             WS-OT-ENTID (WS-N-TRAJ-IDX)
078500     ELSE
078600         ADD 1 TO CTL-TERMOK
078700         MOVE WS-N-TRAJ-IDX TO WS-N-SHIFT-IDX
078800         PERFORM C710-SHIFT-TRAJECTORIES-DOWN
078900             THRU C719-SHIFT-TRAJECTORIES-DOWN-EX
079000             UNTIL WS-N-SHIFT-IDX NOT < WS-TRAJ-TBL-COUNT
079100         SUBTRACT 1 FROM WS-TRAJ-TBL-COUNT
079200     END-IF.
079300 C799-CLOSE-TRAJECTORY-EX.
079400     EXIT.
079500*
079600 C710-SHIFT-TRAJECTORIES-DOWN.
079700     MOVE WS-TRAJ-TBL-ENTRY (WS-N-SHIFT-IDX + 1)
079800         TO WS-TRAJ-TBL-ENTRY (WS-N-SHIFT-IDX).
079900     ADD 1 TO WS-N-SHIFT-IDX.
080000 C719-SHIFT-TRAJECTORIES-DOWN-EX.
080100     EXIT.
080200 EJECT
080300*****************************************************************
080400* C800/C900 - WITHIN-RUN PRESENT-SET MAINTENANCE (RULE B-2).  THE
080500* CARRIED CELL-SNAPSHOT RECORD ONLY KEEPS A COUNT, NOT THE MEMBER
080600* LIST, SO THIS RUN TRACKS MEMBERSHIP ITSELF, STARTING EMPTY.  A
080700* REPEAT ADD/REMOVE AGAINST AN ENTITY ALREADY IN THAT STATE IS A
080800* NO-OP ON THE COUNT, BUT IS COUNTED IN THE CELL'S DIAGNOSTIC
080900* FIELDS (FBC0186).
081000*****************************************************************
081100 C800-ADD-TO-PRESENT-SET.
081200     PERFORM C810-FIND-PRESENT-ENTRY
081300         THRU C819-FIND-PRESENT-ENTRY-EX.
081400     IF WS-ENTITY-WAS-PRESENT
081500         ADD 1 TO WS-CT-ADDWHPRS (WS-N-FOUND-IDX)
081600     ELSE
081700         PERFORM C820-CLAIM-PRESENT-SLOT
081800             THRU C829-CLAIM-PRESENT-SLOT-EX
081900         ADD 1 TO WS-CT-PRESCNT (WS-N-FOUND-IDX)
082000     END-IF.
082100 C899-ADD-TO-PRESENT-SET-EX.
082200     EXIT.
082300*
082400 C900-REMOVE-FROM-PRESENT-SET.
082500     PERFORM C810-FIND-PRESENT-ENTRY
082600         THRU C819-FIND-PRESENT-ENTRY-EX.
082700     IF WS-ENTITY-WAS-PRESENT
082800         MOVE "N" TO WS-PR-IN-USE (WS-N-PRES-IDX)
082900         SUBTRACT 1 FROM WS-CT-PRESCNT (WS-N-FOUND-IDX)
083000     ELSE
083100         ADD 1 TO WS-CT-RMVWHABS (WS-N-FOUND-IDX)
083200     END-IF.
083300 C999-REMOVE-FROM-PRESENT-SET-EX.
083400     EXIT.
083500*
083600* LINEAR SCAN - NOT WORTH A SORTED SEARCH ALL FOR A TABLE THAT
083700* TURNS OVER THIS FAST.  WS-CLK-* AND TEVT-ENTID TOGETHER IDENTIFY
083800* ONE ENTITY'S MEMBERSHIP IN ONE CELL.
083900 C810-FIND-PRESENT-ENTRY.
084000     MOVE "N" TO WS-PRESENT-FOUND.
084100     MOVE ZERO TO WS-N-PRES-IDX.
084200     MOVE 1 TO WS-N-IDX.
084300     PERFORM C815-TEST-PRESENT-ENTRY
084400         THRU C816-TEST-PRESENT-ENTRY-EX
084500         UNTIL WS-N-IDX > WS-PRES-TBL-COUNT
084600             OR WS-ENTITY-WAS-PRESENT.
084700 C819-FIND-PRESENT-ENTRY-EX.
084800     EXIT.
084900*
085000 C815-TEST-PRESENT-ENTRY.
085100     IF WS-PR-SLOT-IN-USE (WS-N-IDX)
085200             AND WS-PR-LOGCTR (WS-N-IDX)   = WS-CLK-LOGCTR
085300             AND WS-PR-WORKFLOW (WS-N-IDX) = WS-CLK-WORKFLOW
085400             AND WS-PR-DEADDTE (WS-N-IDX)  = WS-CLK-DEADDTE
085500             AND WS-PR-DEADTIM (WS-N-IDX)  = WS-CLK-DEADTIM
085600             AND WS-PR-STATUS (WS-N-IDX)   = WS-CLK-STATUS
085700             AND WS-PR-AREA (WS-N-IDX)     = WS-CLK-AREA
085800             AND WS-PR-ENTID (WS-N-IDX)    = TEVT-ENTID
085900         MOVE "Y" TO WS-PRESENT-FOUND
086000         MOVE WS-N-IDX TO WS-N-PRES-IDX
086100     ELSE
086200         ADD 1 TO WS-N-IDX
086300     END-IF.
086400 C816-TEST-PRESENT-ENTRY-EX.
086500     EXIT.
086600*
086700* REUSES THE FIRST VACATED SLOT BEFORE GROWING THE TABLE - KEEPS
086800* THE TABLE SMALL ACROSS A LONG RUN WITH HEAVY ADD/REMOVE CHURN.
086900 C820-CLAIM-PRESENT-SLOT.
087000     MOVE ZERO TO WS-N-PRES-IDX.
087100     MOVE 1 TO WS-N-IDX.
087200     PERFORM C825-TEST-FREE-SLOT
087300         THRU C826-TEST-FREE-SLOT-EX
087400         UNTIL WS-N-IDX > WS-PRES-TBL-COUNT
087500             OR WS-N-PRES-IDX NOT = ZERO.
087600     IF WS-N-PRES-IDX = ZERO
087700         ADD 1 TO WS-PRES-TBL-COUNT
087800         MOVE WS-PRES-TBL-COUNT TO WS-N-PRES-IDX
087900     END-IF.
088000     MOVE WS-CLK-LOGCTR   TO WS-PR-LOGCTR (WS-N-PRES-IDX).
088100     MOVE WS-CLK-WORKFLOW TO WS-PR-WORKFLOW (WS-N-PRES-IDX).
088200     MOVE WS-CLK-DEADDTE  TO WS-PR-DEADDTE (WS-N-PRES-IDX).
088300     MOVE WS-CLK-DEADTIM  TO WS-PR-DEADTIM (WS-N-PRES-IDX).
088400     MOVE WS-CLK-STATUS   TO WS-PR-STATUS (WS-N-PRES-IDX).
088500     MOVE WS-CLK-AREA     TO WS-PR-AREA (WS-N-PRES-IDX).
088600     MOVE TEVT-ENTID      TO WS-PR-ENTID (WS-N-PRES-IDX).
088700     MOVE "Y" TO WS-PR-IN-USE (WS-N-PRES-IDX).
088800 C829-CLAIM-PRESENT-SLOT-EX.
088900     EXIT.
089000*
089100 C825-TEST-FREE-SLOT.
089200     IF NOT WS-PR-SLOT-IN-USE (WS-N-IDX)
089300         MOVE WS-N-IDX TO WS-N-PRES-IDX
089400     ELSE
089500         ADD 1 TO WS-N-IDX
089600     END-IF.
089700 C826-TEST-FREE-SLOT-EX.
089800     EXIT.
089900 EJECT
090000*****************************************************************
090100* D000 - END OF RUN.  THE THREE CARRIED FILES ARE REWRITTEN IN
090200* FULL FROM THE IN-MEMORY TABLES - THERE IS NO UPDATE-IN-PLACE ON
090300* A PLAIN SEQUENTIAL FILE.
090400*****************************************************************
090500 D000-WRITE-RUN-STATE.
090600     OPEN OUTPUT BACKLOG-CONTROL.
090700     IF NOT WK-C-SUCCESSFUL
090800         DISPLAY "FBCMAIN - OPEN OUTPUT FAILED, BACKLOG-CONTROL"
090900         GO TO Y900-ABNORMAL-TERMINATION
091000     END-IF.
091100     WRITE CTL-FILE-REC.
091200     IF NOT WK-C-SUCCESSFUL
091300         DISPLAY "FBCMAIN - WRITE FAILED, BACKLOG-CONTROL"
091400         GO TO Y900-ABNORMAL-TERMINATION
091500     END-IF.
091600     CLOSE BACKLOG-CONTROL.
091700     OPEN OUTPUT OPEN-TRAJECTORIES.
091800     IF NOT WK-C-SUCCESSFUL
091900         DISPLAY "FBCMAIN - OPEN OUTPUT FAILED, OPEN-TRAJECTORIES"
092000         GO TO Y900-ABNORMAL-TERMINATION
092100     END-IF.
092200     MOVE 1 TO WS-N-IDX.
092300     PERFORM D010-WRITE-ONE-TRAJECTORY
092400         THRU D019-WRITE-ONE-TRAJECTORY-EX
092500         UNTIL WS-N-IDX > WS-TRAJ-TBL-COUNT.
092600     CLOSE OPEN-TRAJECTORIES.
092700     OPEN OUTPUT CELL-SNAPSHOT.
092800     IF NOT WK-C-SUCCESSFUL
092900         DISPLAY "FBCMAIN - OPEN OUTPUT FAILED, CELL-SNAPSHOT"
093000         GO TO Y900-ABNORMAL-TERMINATION
093100     END-IF.
093200     MOVE 1 TO WS-N-IDX.
093300     PERFORM D020-WRITE-ONE-CELL
093400         THRU D029-WRITE-ONE-CELL-EX
093500         UNTIL WS-N-IDX > WS-CELL-TBL-COUNT.
093600     CLOSE CELL-SNAPSHOT.
093700 D099-WRITE-RUN-STATE-EX.
093800     EXIT.
093900*
094000 D010-WRITE-ONE-TRAJECTORY.
094100     MOVE WS-TRAJ-TBL-ENTRY (WS-N-IDX) TO TRAJ-FILE-REC.
094200     WRITE TRAJ-FILE-REC.
094300     IF NOT WK-C-SUCCESSFUL
094400         DISPLAY "FBCMAIN - WRITE FAILED, OPEN-TRAJECTORIES"
094500         GO TO Y900-ABNORMAL-TERMINATION
094600     END-IF.
094700     ADD 1 TO WS-N-IDX.
094800 D019-WRITE-ONE-TRAJECTORY-EX.
094900     EXIT.
095000*
095100 D020-WRITE-ONE-CELL.
095200     MOVE WS-CELL-TBL-ENTRY (WS-N-IDX) TO CELL-FILE-REC.
095300     WRITE CELL-FILE-REC.
095400     IF NOT WK-C-SUCCESSFUL
095500         DISPLAY "FBCMAIN - WRITE FAILED, CELL-SNAPSHOT"
095600         GO TO Y900-ABNORMAL-TERMINATION
095700     END-IF.
095800     ADD 1 TO WS-N-IDX.
095900 D029-WRITE-ONE-CELL-EX.
096000     EXIT.
096100 EJECT
096200*-----------------------------------------------------------------
096300* Y100 - DEBUG TRACE, GATED BY UPSI-0.  OPS TURN THIS ON VIA THE
096400*        RUN JCL WHEN CHASING A DISCREPANCY REPORT AGAINST A
096500*        PARTICULAR CELL'S POPULATION COUNT.
096600*-----------------------------------------------------------------
096700 Y100-TRACE-CELL-KEY.
096800     MOVE WS-CLK-LOGCTR             TO WS-TRC-LOGCTR.
096900     MOVE WS-CLK-WORKFLOW           TO WS-TRC-WORKFLOW.
097000     MOVE WS-CLK-DEADDTE            TO WS-TRC-DEADDTE.
097100     MOVE WS-CLK-DEADTIM            TO WS-TRC-DEADTIM.
097200     MOVE WS-CLK-STATUS             TO WS-TRC-STATUS.
097300     MOVE WS-CLK-AREA               TO WS-TRC-AREA.
097400     DISPLAY "FBCMAIN - CELL KEY " WS-TRACE-CELL-KEY-CHARS.
097500     DISPLAY "FBCMAIN - FOUND AT INDEX " WS-N-FOUND-IDX.
097600 Y199-TRACE-CELL-KEY-EX.
097700     EXIT.
097800 EJECT
097900*****************************************************************
098000* Y900/Z000 - ABNORMAL AND NORMAL SHUTDOWN.  CLOSE IS HARMLESS ON
098100* A FILE THAT WAS NEVER OPENED THIS RUN - AS400 TOLERATES IT.
098200*****************************************************************
098300 Y900-ABNORMAL-TERMINATION.
098400     PERFORM Z000-END-PROGRAM-ROUTINE
098500         THRU Z999-END-PROGRAM-ROUTINE-EX.
098600     DISPLAY "FBCMAIN - ABNORMAL TERMINATION".
098700     STOP RUN.
098800*
098900 Z000-END-PROGRAM-ROUTINE.
099000     DISPLAY "FBCMAIN EVENTS READ - " WS-EVENT-COUNT.
099100     CLOSE TRANSITION-EVENTS.
099200     CLOSE OPEN-TRAJECTORIES.
099300     CLOSE CELL-SNAPSHOT.
099400     CLOSE BACKLOG-CONTROL.
099500 Z999-END-PROGRAM-ROUTINE-EX.
099600     EXIT.
