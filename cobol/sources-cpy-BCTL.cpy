000100* BCTL.CPYBK
000200*---------------------------------------------------------------
000300* RECORD LAYOUT FOR THE BACKLOG-CONTROL FILE.  ONE RECORD,
000400* CARRIED RUN-TO-RUN ALONGSIDE CELL-SNAPSHOT/OPEN-TRAJECTORIES.
000500*---------------------------------------------------------------
000600 05  CTL-RECORD              PIC X(60).
000700*
000800     05  CTL-REC  REDEFINES CTL-RECORD.
000900         06  CTL-LASTARRNO        PIC 9(18).
001000*                                HIGH-WATER MARK - LAST ARR SER NO
001100         06  CTL-CREATED          PIC 9(9).
001200*                                ENTITIES CREATED
001300         06  CTL-TERMOK           PIC 9(9).
001400*                                ENTITIES TERMINATED SUCCESSFULLY
001500         06  CTL-DISCARD          PIC 9(9).
001600*                                EVENTS DISCARDED (UNKNOWN ENTITY)
001700         06  CTL-IRREG            PIC 9(9).
001800*                                TRAJECTORIES CLOSED OUT IRREGULAR
001900         06  FILLER               PIC X(6).
002000*                                RESERVED - PAD TO RECORD WIDTH
