000100* VRCO.CPYBK
000200*---------------------------------------------------------------
000300* LINKAGE PARMS FOR THE CALL TO FBCVRCO - TRAJECTORY
000400* RECONCILIATION.  THE TRAJECTORY ITSELF IS PASSED SEPARATELY
000500* (COPY TRAJ) - THIS COPYBOOK IS JUST THE RESULT.
000600*---------------------------------------------------------------
000700 05  WK-C-VRCO-FINAL.
000800     10  WK-C-VRCO-F-LOGCTR      PIC X(10).
000900     10  WK-C-VRCO-F-WORKFLOW    PIC X(20).
001000     10  WK-C-VRCO-F-STATUS      PIC X(20).
001100     10  WK-C-VRCO-F-AREA        PIC X(10).
001200     10  WK-C-VRCO-F-DEADDTE     PIC 9(08).
001300     10  WK-C-VRCO-F-DEADTIM     PIC 9(06).
001400 05  WK-C-VRCO-UNCERTAIN     PIC X(01).
001500     88  WK-C-VRCO-IS-UNCERTAIN      VALUE "Y".
001600* SET ONLY WHEN UNCERTAIN - THE EVENTID OF WHICHEVER LINK WAS
001700* STILL SITTING IN THE POOL, UNMATCHED, WHEN STITCHING GAVE UP.
001800* OPS USE THIS TO PULL THAT ONE TRANSITION-EVENT BACK OUT OF
001900* TRANSITION-EVENTS HISTORY WHEN CHASING WHY A TRAJECTORY WON'T
002000* CLOSE.
002100 05  WK-C-VRCO-LAST-POOL-EVENTID PIC 9(18) VALUE ZERO.
002200 05  FILLER                  PIC X(04).
