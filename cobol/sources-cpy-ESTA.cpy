000100* ESTA.CPYBK
000200*---------------------------------------------------------------
000300* WORKING LAYOUT FOR A DERIVED ENTITY-STATE.  NOT A FILE RECORD -
000400* BUILT IN WORKING-STORAGE FROM ONE SIDE (OLD OR NEW) OF A
000500* TRANSITION-EVENT, AND USED AS CELL/TRAJECTORY KEY MATERIAL.
000600*---------------------------------------------------------------
000700 05  ESTA-STATE.
000800     06  ESTA-LOGCTR          PIC X(10).
000900*                                = WAREHOUSE ID
001000     06  ESTA-WORKFLOW         PIC X(20).
001100*                                = GROUP TYPE
001200     06  ESTA-STATUS           PIC X(20).
001300*                                = STATUS
001400     06  ESTA-AREA             PIC X(10).
001500*                                1ST TOKEN OF STORAGE ID, ELSE BLK
001600     06  ESTA-DEADDTE          PIC 9(08).
001700*                                = ETD DATE
001800     06  ESTA-DEADTIM          PIC 9(06).
001900*                                = ETD TIME, TRUNC TO THE SECOND
002000     06  ESTA-DTEINDTE         PIC 9(08).
002100*                                DATE-IN - SEE RULE A-1
002200     06  ESTA-DTEINTIM         PIC 9(06).
002300*                                TIME-IN - SEE RULE A-1
002400     06  ESTA-ULTFLAG          PIC X(01).
002500*                                Y IF RAW ULT FLAG=Y OR STATUS=OUT
002600     06  FILLER                PIC X(07).
002700*                                RESERVED
