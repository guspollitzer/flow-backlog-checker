000100* VSTA.CPYBK
000200*---------------------------------------------------------------
000300* LINKAGE PARMS FOR THE CALL TO FBCVSTA - ENTITY STATE
000400* DERIVATION (ONE SIDE OF A TRANSITION-EVENT IN, ONE ENTITY-
000500* STATE OUT).  WK-C-VSTA-HWM IS IN/OUT - THE RUN-WIDE "LATEST
000600* DATE-CREATED SEEN SO FAR" HIGH-WATER MARK OF RULE A-1.
000700*---------------------------------------------------------------
000800 05  WK-C-VSTA-INPUT.
000900     10  WK-C-VSTA-WHSEID        PIC X(10).
001000     10  WK-C-VSTA-GRPTYPE       PIC X(20).
001100     10  WK-C-VSTA-STATUS        PIC X(20).
001200     10  WK-C-VSTA-STORID        PIC X(30).
001300     10  WK-C-VSTA-CREDTE        PIC 9(08).
001400     10  WK-C-VSTA-CRETIM        PIC 9(06).
001500     10  WK-C-VSTA-CREPRES       PIC X(01).
001600     10  WK-C-VSTA-ETDDTE        PIC 9(08).
001700     10  WK-C-VSTA-ETDTIM        PIC 9(06).
001800     10  WK-C-VSTA-ULTFLAG       PIC X(01).
001900 05  WK-C-VSTA-HWM.
002000     10  WK-C-VSTA-HWMDTE        PIC 9(08).
002100     10  WK-C-VSTA-HWMTIM        PIC 9(06).
002200 05  WK-C-VSTA-OUTPUT.
002300     10  WK-C-VSTA-O-LOGCTR      PIC X(10).
002400     10  WK-C-VSTA-O-WORKFLOW    PIC X(20).
002500     10  WK-C-VSTA-O-STATUS      PIC X(20).
002600     10  WK-C-VSTA-O-AREA        PIC X(10).
002700     10  WK-C-VSTA-O-DEADDTE     PIC 9(08).
002800     10  WK-C-VSTA-O-DEADTIM     PIC 9(06).
002900     10  WK-C-VSTA-O-DTEINDTE    PIC 9(08).
003000     10  WK-C-VSTA-O-DTEINTIM    PIC 9(06).
003100     10  WK-C-VSTA-O-ULTFLAG     PIC X(01).
003200 05  FILLER                  PIC X(10).
