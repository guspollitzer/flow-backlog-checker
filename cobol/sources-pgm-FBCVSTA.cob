000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     FBCVSTA.
000500 AUTHOR.         P RAMASWAMY.
000600 INSTALLATION.   CORPORATE DATA CENTRE.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - DERIVES ONE SIDE (OLD OR NEW)
001200*               OF A BACKLOG TRANSITION EVENT INTO THE FIVE
001300*               CLASSIFICATION FIELDS USED TO ADDRESS A BACKLOG
001400*               CELL, PLUS THE DATE-IN AND ULTIMATE-FLAG VALUES.
001500*               CALLED ONCE PER PRESENT SIDE BY FBCMAIN.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* FBC0101 14/02/1991 PKR    - INITIAL VERSION FOR THE OUTBOUND
002000*                            UNIT BACKLOG PROJECT.
002100*-----------------------------------------------------------------
002200* FBC0133 09/09/1993 PKR    - CR 1140 AREA WAS BEING TAKEN OVER
002300*                            THE WHOLE STORAGE ID WHEN NO DASH
002400*                            WAS PRESENT.  NOW LEFT BLANK.
002500*-----------------------------------------------------------------
002600* FBC0171 21/06/1996 DHOL   - CR 1288 DATE-IN HIGH WATER MARK WAS
002700*                            NOT UPDATING FOR PENDING-SIDE EVENTS
002800*                            CARRYING A CREATED DATE.  RULE A-1
002900*                            CLARIFIED - HWM NOW UPDATES ON ANY
003000*                            SIDE REGARDLESS OF STATUS.
003100*-----------------------------------------------------------------
003200* FBC0199 30/11/1998 MOKN   - Y2K REMEDIATION.  REVIEWED ALL
003300*                            DATE FIELDS - ALL ARE CCYYMMDD
003400*                            ALREADY, NO 2-DIGIT YEAR EXPOSURE
003500*                            FOUND IN THIS ROUTINE.  SIGNED OFF.
003600*-----------------------------------------------------------------
003700* FBC0205 11/05/2001 DHOL   - CR 1406 TOP-OF-HOUR TRUNCATION OF
003800*                            DATE-IN WAS TRUNCATING SECONDS ONLY;
003900*                            NOW ZEROES MINUTES AND SECONDS.
004000*-----------------------------------------------------------------
004100* FBC0238 19/08/2006 MOKN   - CR 1522 ULTIMATE-FLAG DERIVATION
004200*                            MOVED HERE FROM FBCMAIN SO ALL
004300*                            ENTITY-STATE DERIVATION LIVES IN ONE
004400*                            CALLED ROUTINE.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005400                       ON STATUS IS U0-ON
005500                       OFF STATUS IS U0-OFF.
005600*
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                  PIC X(24) VALUE
006400     "** PROGRAM FBCVSTA   **".
006500*
006600* ------------------ PROGRAM WORKING STORAGE ------------------*
006700 01  WK-C-COMMON.
006800     COPY FBCVWRK.
006900*
007000* CUMULATIVE CALL COUNT FOR THIS JOBSTEP - FBCMAIN CALLS THIS
007100* ROUTINE TWICE PER EVENT (OLD SIDE, NEW SIDE) SO THE COUNT RUNS
007200* ROUGHLY DOUBLE THE TRANSITION-EVENTS ROW COUNT.  DISPLAYED BY
007300* THE Y100 TRACE.
007400 77  WS-CALL-COUNT                PIC 9(08) COMP VALUE ZERO.
007500*
007600 01  WS-STORID-WORK.
007700     05  WS-STORID-TEXT          PIC X(30).
007800     05  WS-STORID-CHARS  REDEFINES WS-STORID-TEXT.
007900         10  WS-STORID-CHAR          OCCURS 30 TIMES PIC X.
008000     05  FILLER                  PIC X(02).
008100*
008200 01  WS-TIME-WORK.
008300     05  WS-TIME-RAW             PIC 9(06).
008400     05  WS-TIME-CHARS    REDEFINES WS-TIME-RAW PIC X(06).
008500     05  FILLER                  PIC X(02).
008600*
008700 01  WS-TRACE-WORK.
008800     05  WS-TRACE-DTE-TIM         PIC 9(14).
008900     05  WS-TRACE-CHARS   REDEFINES WS-TRACE-DTE-TIM PIC X(14).
009000     05  FILLER                  PIC X(02).
009100*
009200 01  WS-WORK-AREA.
009300     05  WS-N-HYPHEN-POS         PIC S9(04) COMP VALUE ZERO.
009400     05  WS-N-IDX                PIC S9(04) COMP VALUE ZERO.
009500     05  WS-N-LASTIDX            PIC S9(04) COMP VALUE ZERO.
009600     05  FILLER                  PIC X(02).
009700*
009800 01  WS-EPOCH-CONSTANTS.
009900     05  WS-EPOCH-DTE            PIC 9(08) VALUE 19700101.
010000     05  WS-EPOCH-TIM            PIC 9(06) VALUE ZERO.
010100     05  FILLER                  PIC X(02).
010200*
010300 EJECT
010400*****************
010500 LINKAGE SECTION.
010600*****************
010700 01  WK-C-VSTA-RECORD.
010800     COPY VSTA.
010900 EJECT
011000**************************************************
011100 PROCEDURE DIVISION USING WK-C-VSTA-RECORD.
011200**************************************************
011300 MAIN-MODULE.
011400     PERFORM A000-DERIVE-STATE
011500        THRU A099-DERIVE-STATE-EX.
011600     GOBACK.
011700*
011800*-----------------------------------------------------------------
011900* A000 - STRAIGHT COPIES, THEN DISPATCH TO THE AREA/DATE-IN/
012000*        ULTIMATE-FLAG SUB-RULES.
012100*-----------------------------------------------------------------
012200 A000-DERIVE-STATE.
012300     ADD 1                      TO WS-CALL-COUNT.
012400     MOVE WK-C-VSTA-WHSEID      TO WK-C-VSTA-O-LOGCTR.
012500     MOVE WK-C-VSTA-GRPTYPE     TO WK-C-VSTA-O-WORKFLOW.
012600     MOVE WK-C-VSTA-STATUS      TO WK-C-VSTA-O-STATUS.
012700     MOVE WK-C-VSTA-ETDDTE      TO WK-C-VSTA-O-DEADDTE.
012800     MOVE WK-C-VSTA-ETDTIM      TO WK-C-VSTA-O-DEADTIM.
012900     MOVE SPACES                TO WK-C-VSTA-O-AREA.
013000     PERFORM B100-DERIVE-AREA
013100        THRU B199-DERIVE-AREA-EX.
013200     PERFORM C100-DERIVE-DATE-IN
013300        THRU C199-DERIVE-DATE-IN-EX.
013400     PERFORM D100-DERIVE-ULT-FLAG
013500        THRU D199-DERIVE-ULT-FLAG-EX.
013600     IF U0-ON
013700         PERFORM Y100-TRACE-RESULT
013800            THRU Y199-TRACE-RESULT-EX
013900     END-IF.
014000 A099-DERIVE-STATE-EX.
014100     EXIT.
014200*
014300*-----------------------------------------------------------------
014400* B100 - RULE A-2.  AREA IS THE STORAGE ID PREFIX UP TO ITS
014500*        FIRST DASH, BUT ONLY WHEN AT LEAST ONE REAL CHARACTER
014600*        (NOT JUST TRAILING BLANK PADDING) FOLLOWS THE DASH.
014700*-----------------------------------------------------------------
014800 B100-DERIVE-AREA.
014900     MOVE WK-C-VSTA-STORID      TO WS-STORID-TEXT.
015000     MOVE 30                    TO WS-N-IDX.
015100     MOVE 0                     TO WS-N-LASTIDX.
015200     PERFORM B110-SCAN-LAST-CHAR
015300        THRU B119-SCAN-LAST-CHAR-EX
015400        UNTIL WS-N-IDX < 1.
015500     MOVE 1                     TO WS-N-IDX.
015600     MOVE 0                     TO WS-N-HYPHEN-POS.
015700     PERFORM B130-SCAN-HYPHEN
015800        THRU B139-SCAN-HYPHEN-EX
015900        UNTIL WS-N-IDX > WS-N-LASTIDX.
016000     IF WS-N-HYPHEN-POS > 0
016100         AND WS-N-HYPHEN-POS < WS-N-LASTIDX
016200         IF WS-N-HYPHEN-POS > 1
016300             MOVE WS-STORID-TEXT (1 : WS-N-HYPHEN-POS - 1)
016400                                    TO WK-C-VSTA-O-AREA
016500         ELSE
016600             MOVE SPACES            TO WK-C-VSTA-O-AREA
016700         END-IF
016800     ELSE
016900         MOVE SPACES                TO WK-C-VSTA-O-AREA
017000     END-IF.
017100 B199-DERIVE-AREA-EX.
017200     EXIT.
017300*
017400 B110-SCAN-LAST-CHAR.
017500     IF WS-STORID-CHAR (WS-N-IDX) NOT = SPACE
017600         MOVE WS-N-IDX          TO WS-N-LASTIDX
017700         MOVE 0                 TO WS-N-IDX
017800     ELSE
017900         SUBTRACT 1 FROM WS-N-IDX
018000     END-IF.
018100 B119-SCAN-LAST-CHAR-EX.
018200     EXIT.
018300*
018400 B130-SCAN-HYPHEN.
018500     IF WS-STORID-CHAR (WS-N-IDX) = "-"
018600         MOVE WS-N-IDX          TO WS-N-HYPHEN-POS
018700         COMPUTE WS-N-IDX = WS-N-LASTIDX + 1
018800     ELSE
018900         ADD 1 TO WS-N-IDX
019000     END-IF.
019100 B139-SCAN-HYPHEN-EX.
019200     EXIT.
019300*
019400*-----------------------------------------------------------------
019500* C100 - RULE A-1.  DATE-IN FOR THIS SIDE, THEN THE UNCONDITIONAL
019600*        HIGH-WATER-MARK UPDATE.  THE HWM IS CARRIED ACROSS EVERY
019700*        CALL FOR THE LIFE OF THE RUN BY FBCMAIN.
019800*-----------------------------------------------------------------
019900 C100-DERIVE-DATE-IN.
020000     IF WK-C-VSTA-CREPRES = "Y"
020100         MOVE WK-C-VSTA-CREDTE      TO WK-C-VSTA-O-DTEINDTE
020200         MOVE WK-C-VSTA-CRETIM      TO WS-TIME-RAW
020300         MOVE "0000"                TO WS-TIME-CHARS (3 : 4)
020400         MOVE WS-TIME-RAW           TO WK-C-VSTA-O-DTEINTIM
020500     ELSE
020600         IF WK-C-VSTA-STATUS = "PENDING"
020700             MOVE WK-C-VSTA-HWMDTE      TO WK-C-VSTA-O-DTEINDTE
020800             MOVE WK-C-VSTA-HWMTIM      TO WS-TIME-RAW
020900             MOVE "0000"                TO WS-TIME-CHARS (3 : 4)
021000             MOVE WS-TIME-RAW           TO WK-C-VSTA-O-DTEINTIM
021100         ELSE
021200             MOVE WS-EPOCH-DTE          TO WK-C-VSTA-O-DTEINDTE
021300             MOVE WS-EPOCH-TIM          TO WK-C-VSTA-O-DTEINTIM
021400         END-IF
021500     END-IF.
021600     IF WK-C-VSTA-CREPRES = "Y"
021700         IF WK-C-VSTA-CREDTE > WK-C-VSTA-HWMDTE
021800             MOVE WK-C-VSTA-CREDTE      TO WK-C-VSTA-HWMDTE
021900             MOVE WK-C-VSTA-CRETIM      TO WK-C-VSTA-HWMTIM
022000         ELSE
022100             IF WK-C-VSTA-CREDTE = WK-C-VSTA-HWMDTE
022200                 AND WK-C-VSTA-CRETIM > WK-C-VSTA-HWMTIM
022300                 MOVE WK-C-VSTA-CRETIM      TO WK-C-VSTA-HWMTIM
022400             END-IF
022500         END-IF
022600     END-IF.
022700 C199-DERIVE-DATE-IN-EX.
022800     EXIT.
022900*
023000*-----------------------------------------------------------------
023100* D100 - RULE A-3.  ULTIMATE-FLAG IS THE RAW FLAG OR'D WITH
023200*        STATUS = OUT.
023300*-----------------------------------------------------------------
023400 D100-DERIVE-ULT-FLAG.
023500     IF WK-C-VSTA-ULTFLAG = "Y" OR WK-C-VSTA-STATUS = "OUT"
023600         MOVE "Y"                   TO WK-C-VSTA-O-ULTFLAG
023700     ELSE
023800         MOVE "N"                   TO WK-C-VSTA-O-ULTFLAG
023900     END-IF.
024000 D199-DERIVE-ULT-FLAG-EX.
024100     EXIT.
024200*
024300*-----------------------------------------------------------------
024400* Y100 - DEBUG TRACE, GATED BY UPSI-0.  OPS TURN THIS ON VIA THE
024500*        RUN JCL WHEN CHASING A DISCREPANCY REPORT.
024600*-----------------------------------------------------------------
024700 Y100-TRACE-RESULT.
024800     MOVE WK-C-VSTA-O-DEADDTE       TO WS-TRACE-CHARS (1 : 8).
024900     MOVE WK-C-VSTA-O-DEADTIM       TO WS-TRACE-CHARS (9 : 6).
025000     DISPLAY "FBCVSTA - LOGCTR   " WK-C-VSTA-O-LOGCTR.
025100     DISPLAY "FBCVSTA - WORKFLOW " WK-C-VSTA-O-WORKFLOW.
025200     DISPLAY "FBCVSTA - STATUS   " WK-C-VSTA-O-STATUS.
025300     DISPLAY "FBCVSTA - AREA     " WK-C-VSTA-O-AREA.
025400     DISPLAY "FBCVSTA - DEADLINE " WS-TRACE-DTE-TIM.
025500     DISPLAY "FBCVSTA - ULTFLAG  " WK-C-VSTA-O-ULTFLAG.
025600     DISPLAY "FBCVSTA - CALL CNT " WS-CALL-COUNT.
025700 Y199-TRACE-RESULT-EX.
025800     EXIT.
025900*
026000******************************************************************
026100*************** END OF PROGRAM SOURCE - FBCVSTA *****************
026200******************************************************************
